000010******************************************************************PBERR100
000020*                                                                *PBERR100
000030* FECHA       : 05/11/2024                                       *PBERR100
000040* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *PBERR100
000050* APLICACION  : PAPEL BOLSA / MOTOR DE LOTE DE ORDENES           *PBERR100
000060* PROGRAMA    : PBERR100                                        *PBERR100
000070* TIPO        : SUBRUTINA (CALL)                                *PBERR100
000080* DESCRIPCION : RUTINA COMPARTIDA QUE MANTIENE ABIERTO EL        *PBERR100
000090*             : ARCHIVO RUN LOG Y GRABA UNA LINEA POR RECHAZO,   *PBERR100
000100*             : LLENADO O CANCELACION DE ORDEN QUE LE INFORME    *PBERR100
000110*             : EL PROGRAMA LLAMADOR.  ES LA MISMA RUTINA DE     *PBERR100
000120*             : BITACORA GENERICA QUE COBROS USA DESDE 1989,     *PBERR100
000130*             : ADAPTADA AQUI PARA EL MOTOR DE PAPEL BOLSA.      *PBERR100
000140* ARCHIVOS    : PBRLOG=A/E/C (RUN LOG, ABRIR/ESCRIBE/CERRAR)     *PBERR100
000150* ACCION (ES) : A=ABRIR, E=ESCRIBE, C=CIERRA                     *PBERR100
000160* PROGRAMA(S) : LLAMADO POR PBORD100                             *PBERR100
000170* CANAL       : BATCH                                            *PBERR100
000180* INSTALADO   : 09/06/1989                                       *PBERR100
000190* BPM/RATIONAL: 31140                                            *PBERR100
000200* NOMBRE      : BITACORA DE DISPOSICION DE ORDENES               *PBERR100
000210* DESCRIPCION : MANTENIMIENTO                                    *PBERR100
000220******************************************************************PBERR100
000230*    HISTORIAL DE CAMBIOS                                        PBERR100
000240*    ------------------------------------------------------      PBERR100
000250*    09/06/1989 RALV  SOL-04021  VERSION ORIGINAL: RUTINA DE      PBERR100
000260*                     BITACORA GENERICA ABRIR/ESCRIBE/CERRAR,     PBERR100
000270*                     TOMADA DEL AREA DE COBROS PARA USO COMUN.   PBERR100
000280*    22/02/1991 RALV  SOL-04588  SE AGREGA CONTEO DE LINEAS       PBERR100
000290*                     ESCRITAS EN WKS-LINEAS-ESCRITAS.            PBERR100
000300*    14/08/1994 JCOR  SOL-05910  MENSAJE AMPLIADO DE 40 A 76      PBERR100
000310*                     POSICIONES A PETICION DE COBROS.            PBERR100
000320*    30/12/1998 PEDR  Y2K-00871  REVISION DE FECHAS A 4 DIGITOS   PBERR100
000330*                     DE ANIO EN TODAS LAS RUTINAS COMPARTIDAS    PBERR100
000340*                     DEL AREA (INCLUIDA ESTA) -- SIN CAMBIOS     PBERR100
000350*                     DE CODIGO, YA NACIO CON PIC 9(08).          PBERR100
000360*    11/03/2003 PEDR  SOL-11230  SE ELIMINA SOPORTE A COMPRESION  PBERR100
000370*                     DE BITACORA (SIN USO DESDE 1996).           PBERR100
000380*    07/03/2024 EDRD  SOL-31140  ADAPTADA PARA EL MOTOR DE LOTE   PBERR100
000390*                     DE PAPEL BOLSA: RENOMBRADA A PBERR100,      PBERR100
000400*                     RECORD LAYOUT PBRLOG01, RETIRADA LA         PBERR100
000410*                     LOGICA PROPIA DEL AREA DE COBROS.           PBERR100
000420*    19/07/2024 CMAR  SOL-31402  SE AGREGA PBRL-TIPO-EVENTO A LA  PBERR100
000430*                     FIRMA DE LLAMADA (ANTES SOLO MENSAJE).      PBERR100
000440*    05/11/2024 CMAR  SOL-31650  CONTADOR DE LINEAS ESCRITAS      PBERR100
000450*                     DEVUELTO AL LLAMADOR EN EL CIERRE.          PBERR100
000460*    14/01/2025 MSCH  SOL-31904  VALIDACION DE ACCION DESCONOCIDA PBERR100
000470*                     DEVUELVE RETURN-CODE 90 AL LLAMADOR.        PBERR100
000480******************************************************************PBERR100
000490 IDENTIFICATION DIVISION.                                        PBERR100
000500 PROGRAM-ID.              PBERR100.                              PBERR100
000510 AUTHOR.                  RAUL ALVARADO.                         PBERR100
000520 INSTALLATION.            AREA DE TARJETAS - PAPEL BOLSA.        PBERR100
000530 DATE-WRITTEN.            09/06/1989.                            PBERR100
000540 DATE-COMPILED.                                                  PBERR100
000550 SECURITY.                USO INTERNO AREA DE TARJETAS.          PBERR100
000560 ENVIRONMENT DIVISION.                                           PBERR100
000570 CONFIGURATION SECTION.                                          PBERR100
000580 SPECIAL-NAMES.                                                  PBERR100
000590     C01 IS TOP-OF-FORM.                                         PBERR100
000600 INPUT-OUTPUT SECTION.                                           PBERR100
000610 FILE-CONTROL.                                                   PBERR100
000620     SELECT PBRLOG    ASSIGN   TO PBRLOG                         PBERR100
000630            ORGANIZATION      IS LINE SEQUENTIAL                 PBERR100
000640            FILE STATUS       IS FS-PBRLOG.                      PBERR100
000650 DATA DIVISION.                                                  PBERR100
000660 FILE SECTION.                                                   PBERR100
000670 FD  PBRLOG                                                      PBERR100
000680     LABEL RECORD IS STANDARD                                    PBERR100
000690     RECORD CONTAINS 132 CHARACTERS.                             PBERR100
000700     COPY PBRLOG01.                                              PBERR100
000710 WORKING-STORAGE SECTION.                                        PBERR100
000720 01  WKS-STATUS.                                                 PBERR100
000730     05  FS-PBRLOG                PIC 9(02) VALUE ZEROES.        PBERR100
000740     05  WKS-ARCHIVO-ABIERTO      PIC X(01) VALUE 'N'.           PBERR100
000750         88  RUNLOG-ABIERTO           VALUE 'Y'.                 PBERR100
000760     05  FILLER                   PIC X(05).                     PBERR100
000770 01  WKS-CONTADORES.                                             PBERR100
000780     05  WKS-LINEAS-ESCRITAS      COMP     PIC 9(07) VALUE 0.    PBERR100
000790     05  FILLER                   PIC X(05).                     PBERR100
000800 01  WKS-FECHA-HOY                PIC 9(08) VALUE ZEROES.        PBERR100
000810 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.                    PBERR100
000820     05  WKS-HOY-ANIO             PIC 9(04).                     PBERR100
000830     05  WKS-HOY-MES              PIC 9(02).                     PBERR100
000840     05  WKS-HOY-DIA              PIC 9(02).                     PBERR100
000850 LINKAGE SECTION.                                                PBERR100
000860 01  LK-ACCION                    PIC X(01).                     PBERR100
000870     88  LK-ABRIR                     VALUE 'A'.                 PBERR100
000880     88  LK-ESCRIBE                   VALUE 'E'.                 PBERR100
000890     88  LK-CIERRA                    VALUE 'C'.                 PBERR100
000900 01  LK-CUENTA-ID                 PIC X(10).                     PBERR100
000910 01  LK-ORDEN-ID                  PIC X(10).                     PBERR100
000920 01  LK-TIPO-EVENTO               PIC X(10).                     PBERR100
000930 01  LK-MENSAJE                   PIC X(76).                     PBERR100
000940 01  LK-LINEAS-ESCRITAS           COMP     PIC 9(07).            PBERR100
000950******************************************************************PBERR100
000960 PROCEDURE DIVISION USING LK-ACCION LK-CUENTA-ID LK-ORDEN-ID     PBERR100
000970                          LK-TIPO-EVENTO LK-MENSAJE              PBERR100
000980                          LK-LINEAS-ESCRITAS.                    PBERR100
000990******************************************************************PBERR100
001000*               S E C C I O N    P R I N C I P A L               PBERR100
001010******************************************************************PBERR100
001020 000-MAIN SECTION.                                               PBERR100
001030     MOVE 0 TO RETURN-CODE                                       PBERR100
001040     IF LK-ABRIR                                                 PBERR100
001050        PERFORM 100-ABRIR-RUNLOG                                 PBERR100
001060     ELSE                                                        PBERR100
001070     IF LK-ESCRIBE                                               PBERR100
001080        PERFORM 200-ESCRIBE-RUNLOG                               PBERR100
001090     ELSE                                                        PBERR100
001100     IF LK-CIERRA                                                PBERR100
001110        PERFORM 300-CIERRA-RUNLOG                                PBERR100
001120     ELSE                                                        PBERR100
001130        MOVE 90 TO RETURN-CODE                                   PBERR100
001140     END-IF                                                      PBERR100
001150     END-IF                                                      PBERR100
001160     END-IF                                                      PBERR100
001170     MOVE WKS-LINEAS-ESCRITAS TO LK-LINEAS-ESCRITAS              PBERR100
001180     GOBACK.                                                     PBERR100
001190 000-MAIN-E. EXIT.                                               PBERR100
001200******************************************************************PBERR100
001210 100-ABRIR-RUNLOG SECTION.                                       PBERR100
001220     MOVE ZEROES TO WKS-LINEAS-ESCRITAS                          PBERR100
001230     OPEN OUTPUT PBRLOG                                          PBERR100
001240     IF FS-PBRLOG NOT EQUAL 0                                    PBERR100
001250        DISPLAY '>>> PBERR100 NO PUDO ABRIR RUN LOG, STATUS: '   PBERR100
001260                FS-PBRLOG UPON CONSOLE                           PBERR100
001270        MOVE 91 TO RETURN-CODE                                   PBERR100
001280     ELSE                                                        PBERR100
001290        MOVE 'Y' TO WKS-ARCHIVO-ABIERTO                          PBERR100
001300     END-IF.                                                     PBERR100
001310 100-ABRIR-RUNLOG-E. EXIT.                                       PBERR100
001320******************************************************************PBERR100
001330 200-ESCRIBE-RUNLOG SECTION.                                     PBERR100
001340     IF NOT RUNLOG-ABIERTO                                       PBERR100
001350        DISPLAY '>>> PBERR100 ESCRIBE SIN ABRIR, SE IGNORA <<<'  PBERR100
001360     ELSE                                                        PBERR100
001370        ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD                  PBERR100
001380        MOVE WKS-FECHA-HOY   TO PBRL-FECHA                       PBERR100
001390        MOVE LK-CUENTA-ID    TO PBRL-CUENTA-ID                   PBERR100
001400        MOVE LK-ORDEN-ID     TO PBRL-ORDEN-ID                    PBERR100
001410        MOVE LK-TIPO-EVENTO  TO PBRL-TIPO-EVENTO                 PBERR100
001420        MOVE LK-MENSAJE      TO PBRL-MENSAJE                     PBERR100
001430        WRITE PBRL-REGISTRO                                      PBERR100
001440        IF FS-PBRLOG NOT EQUAL 0                                 PBERR100
001450           DISPLAY '>>> ERROR AL GRABAR RUN LOG, STATUS: '       PBERR100
001460                   FS-PBRLOG UPON CONSOLE                        PBERR100
001470        ELSE                                                     PBERR100
001480           ADD 1 TO WKS-LINEAS-ESCRITAS                          PBERR100
001490        END-IF                                                   PBERR100
001500     END-IF.                                                     PBERR100
001510 200-ESCRIBE-RUNLOG-E. EXIT.                                     PBERR100
001520******************************************************************PBERR100
001530 300-CIERRA-RUNLOG SECTION.                                      PBERR100
001540     IF RUNLOG-ABIERTO                                           PBERR100
001550        CLOSE PBRLOG                                             PBERR100
001560        MOVE 'N' TO WKS-ARCHIVO-ABIERTO                          PBERR100
001570     END-IF.                                                     PBERR100
001580 300-CIERRA-RUNLOG-E. EXIT.                                      PBERR100
