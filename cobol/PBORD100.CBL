000010******************************************************************PBORD100
000020*                                                                *PBORD100
000030* FECHA       : 14/01/2025                                       *PBORD100
000040* PROGRAMADOR : MARIA SOFIA CHACON (MSCH)                        *PBORD100
000050* APLICACION  : PAPEL BOLSA / MOTOR DE LOTE DE ORDENES           *PBORD100
000060* PROGRAMA    : PBORD100                                        *PBORD100
000070* TIPO        : PROGRAMA PRINCIPAL DE LOTE                       *PBORD100
000080* DESCRIPCION : LEE COTIZACIONES, CARGA LA CUENTA Y LAS ORDENES  *PBORD100
000090*             : PENDIENTES, EVALUA CADA ORDEN CONTRA SU          *PBORD100
000100*             : CONDICION DE DISPARO, LLENA LAS ORDENES QUE      *PBORD100
000110*             : DISPARAN (AJUSTANDO EFECTIVO Y POSICIONES),      *PBORD100
000120*             : ESCRIBE LA BITACORA DE EJECUCION Y RECALCULA EL  *PBORD100
000130*             : MARGEN DE MANTENIMIENTO DE LA CUENTA.            *PBORD100
000140* ARCHIVOS    : PBQUOTS(E) PBORDER(E) PBACCTS(E/S) PBLEDGR(S)    *PBORD100
000150* ACCION (ES) : CARGA, EVALUACION, LLENADO, BITACORA, MARGEN     *PBORD100
000160* PROGRAMA(S) : LLAMA A PBERR100 (BITACORA DE DISPOSICIONES)     *PBORD100
000170* CANAL       : BATCH                                            *PBORD100
000180* INSTALADO   : 14/11/1984                                       *PBORD100
000190* BPM/RATIONAL: 31904                                            *PBORD100
000200* NOMBRE      : MOTOR DE ORDENES DE PAPEL BOLSA                  *PBORD100
000210* DESCRIPCION : PROCESO PRINCIPAL DE LOTE                        *PBORD100
000220******************************************************************PBORD100
000230*    HISTORIAL DE CAMBIOS                                        PBORD100
000240*    ------------------------------------------------------      PBORD100
000250*    14/11/1984 OMEL  SOL-00234  VERSION ORIGINAL: SIMULADOR DE   PBORD100
000260*                     CARTERA DE ENTRENAMIENTO PARA ANALISTAS    *PBORD100
000270*                     DE AUTORIZACIONES (INSTRUMENTOS FICTICIOS).*PBORD100
000280*    03/02/1987 OMEL  SOL-00612  SE AGREGA EVALUACION DE ORDENES *PBORD100
000290*                     LIMITE Y STOP (ANTES SOLO DE MERCADO).     *PBORD100
000300*    19/09/1990 RALV  SOL-01488  SE AGREGA BITACORA DE           *PBORD100
000310*                     DISPOSICIONES (LLAMADA A DEBD1R00).        *PBORD100
000320*    25/06/1993 JCOR  SOL-02205  CALCULO DE MARGEN DE            *PBORD100
000330*                     MANTENIMIENTO POR ESTRATEGIA.              *PBORD100
000340*    30/12/1998 PEDR  Y2K-00875  REVISION DE FECHAS A 4 DIGITOS  *PBORD100
000350*                     DE ANIO EN TODOS LOS ARCHIVOS Y TABLAS.    *PBORD100
000360*    07/03/2024 EDRD  SOL-31140  REESCRITO COMO PBORD100 PARA EL *PBORD100
000370*                     MOTOR DE PAPEL BOLSA: SE RETIRA LA LOGICA  *PBORD100
000380*                     DE CARTERA DE ENTRENAMIENTO, SE AGREGAN    *PBORD100
000390*                     OPCIONES (CALL/PUT) Y ORDENES CON PIERNAS. *PBORD100
000400*    22/05/2024 EDRD  SOL-31288  SE AGREGA MARGEN SEPARADO DEL   *PBORD100
000410*                     EFECTIVO Y CLASIFICACION DE ESTRATEGIAS.   *PBORD100
000420*    19/07/2024 CMAR  SOL-31402  SE AGREGAN GRUPOS OCO (UN-      *PBORD100
000430*                     CANCELA-AL-OTRO) Y BITACORA DE LEDGER.     *PBORD100
000440*    30/09/2024 CMAR  SOL-31577  SE AGREGA ORDEN TRAILING-STOP   *PBORD100
000450*                     CON RASTREO DE MEJOR COSTO (TRAIL-BEST).   *PBORD100
000460*    05/11/2024 CMAR  SOL-31650  RENGLON DE ENCABEZADO Y TOTAL   *PBORD100
000470*                     DE CONTROL EN LA BITACORA DE LEDGER.       *PBORD100
000480*    14/01/2025 MSCH  SOL-31904  COTIZACIONES ORDENADAS Y        *PBORD100
000490*                     BUSCADAS CON SEARCH ALL (BINARIA); AJUSTE  *PBORD100
000500*                     DE MARGEN PARA SPREADS DE CREDITO.         *PBORD100
000502*    02/06/2025 MSCH  SOL-32077  RECLASIFICACION COMPLETA DE     *PBORD100
000504*                     ESTRATEGIAS DE MARGEN DESPUES DE CADA      *PBORD100
000506*                     LLENADO (SPREADS, CUBIERTAS Y DESCUBIERTOS *PBORD100
000508*                     POR SEPARADO); SE REESCRIBE PBACCTS Y SE   *PBORD100
000509*                     CIERRA LA BITACORA DE LEDGER CON TOTAL DE  *PBORD100
000510*                     CONTROL AL FINAL DE LA CORRIDA.            *PBORD100
000512*    20/06/2025 MSCH  SOL-32118  SE AGREGA VALIDACION DE CARGA   *PBORD100
000513*                     DE ORDENES: SE RECHAZAN LAS QUE TRAEN DOS  *PBORD100
000514*                     PIERNAS DEL MISMO SIMBOLO O UN             *PBORD100
000515*                     TRAILING-STOP CON TRAIL NO MAYOR A CERO.   *PBORD100
000516******************************************************************PBORD100
000520 IDENTIFICATION DIVISION.                                        PBORD100
000530 PROGRAM-ID.              PBORD100.                              PBORD100
000540 AUTHOR.                  OSCAR MELGAR.                          PBORD100
000550 INSTALLATION.            AREA DE TARJETAS - PAPEL BOLSA.        PBORD100
000560 DATE-WRITTEN.            14/11/1984.                            PBORD100
000570 DATE-COMPILED.                                                  PBORD100
000580 SECURITY.                USO INTERNO AREA DE TARJETAS.          PBORD100
000590 ENVIRONMENT DIVISION.                                           PBORD100
000600 CONFIGURATION SECTION.                                          PBORD100
000610 SPECIAL-NAMES.                                                  PBORD100
000620     C01 IS TOP-OF-FORM.                                         PBORD100
000630 INPUT-OUTPUT SECTION.                                           PBORD100
000640 FILE-CONTROL.                                                   PBORD100
000650     SELECT PBQUOTS   ASSIGN   TO PBQUOTS                        PBORD100
000660            ORGANIZATION      IS LINE SEQUENTIAL                 PBORD100
000670            FILE STATUS       IS FS-PBQUOTS.                     PBORD100
000680     SELECT PBORDER   ASSIGN   TO PBORDER                        PBORD100
000690            ORGANIZATION      IS LINE SEQUENTIAL                 PBORD100
000700            FILE STATUS       IS FS-PBORDER.                     PBORD100
000710     SELECT PBACCTS   ASSIGN   TO PBACCTS                        PBORD100
000720            ORGANIZATION      IS LINE SEQUENTIAL                 PBORD100
000730            FILE STATUS       IS FS-PBACCTS.                     PBORD100
000740     SELECT PBLEDGR   ASSIGN   TO PBLEDGR                        PBORD100
000750            ORGANIZATION      IS LINE SEQUENTIAL                 PBORD100
000760            FILE STATUS       IS FS-PBLEDGR.                     PBORD100
000770 DATA DIVISION.                                                  PBORD100
000780 FILE SECTION.                                                   PBORD100
000790 FD  PBQUOTS                                                     PBORD100
000800     LABEL RECORD IS STANDARD                                    PBORD100
000810     RECORD CONTAINS 81 CHARACTERS.                              PBORD100
000820     COPY PBQUOT01.                                              PBORD100
000830 FD  PBORDER                                                     PBORD100
000840     LABEL RECORD IS STANDARD                                    PBORD100
000850     RECORD CONTAINS 120 CHARACTERS.                             PBORD100
000860     COPY PBORDR01.                                              PBORD100
000870 FD  PBACCTS                                                     PBORD100
000880     LABEL RECORD IS STANDARD                                    PBORD100
000890     RECORD CONTAINS 80 CHARACTERS.                              PBORD100
000900     COPY PBACCT01.                                              PBORD100
000910 FD  PBLEDGR                                                     PBORD100
000920     LABEL RECORD IS STANDARD                                    PBORD100
000930     RECORD CONTAINS 80 TO 170 CHARACTERS.                       PBORD100
000940     COPY PBLEDG01.                                              PBORD100
000950 WORKING-STORAGE SECTION.                                        PBORD100
000960******************************************************************PBORD100
000970*    AREAS DE STATUS DE ARCHIVO Y SWITCHES DE PROCESO             PBORD100
000980******************************************************************PBORD100
000990 01  WKS-ESTADOS-ARCHIVO.                                        PBORD100
001000     05  FS-PBQUOTS               PIC 9(02) VALUE ZEROES.        PBORD100
001010     05  FS-PBORDER               PIC 9(02) VALUE ZEROES.        PBORD100
001020     05  FS-PBACCTS               PIC 9(02) VALUE ZEROES.        PBORD100
001030     05  FS-PBLEDGR               PIC 9(02) VALUE ZEROES.        PBORD100
001040     05  FILLER                   PIC X(08).                     PBORD100
001050 01  WKS-SWITCHES.                                               PBORD100
001060     05  WKS-FIN-COTIZACIONES     PIC X(01) VALUE 'N'.           PBORD100
001070         88  FIN-COTIZACIONES         VALUE 'Y'.                 PBORD100
001080     05  WKS-FIN-ORDENES          PIC X(01) VALUE 'N'.           PBORD100
001090         88  FIN-ORDENES              VALUE 'Y'.                 PBORD100
001100     05  WKS-FIN-CUENTA           PIC X(01) VALUE 'N'.           PBORD100
001110         88  FIN-CUENTA               VALUE 'Y'.                 PBORD100
001120     05  WKS-ORDEN-DISPARADA      PIC X(01) VALUE 'N'.           PBORD100
001130         88  ORDEN-SI-DISPARO         VALUE 'Y'.                 PBORD100
001140     05  WKS-COTIZ-ENCONTRADA     PIC X(01) VALUE 'N'.           PBORD100
001150         88  COTIZ-SI-ENCONTRADA      VALUE 'Y'.                 PBORD100
001160     05  WKS-ORDEN-VALIDA         PIC X(01) VALUE 'Y'.           PBORD100
001170         88  ORDEN-ES-VALIDA          VALUE 'Y'.                 PBORD100
001180     05  WKS-GRUPO-TERMINADO      PIC X(01) VALUE 'N'.           PBORD100
001190         88  GRUPO-SI-TERMINADO       VALUE 'Y'.                 PBORD100
001192     05  WKS-SPREAD-HALLADA       PIC X(01) VALUE 'N'.            PBORD100
001194         88  WKS-SI-SPREAD-HALLADA    VALUE 'Y'.                  PBORD100
001196     05  WKS-CUBIERTA-HALLADA     PIC X(01) VALUE 'N'.            PBORD100
001198         88  WKS-SI-CUBIERTA-HALLADA  VALUE 'Y'.                  PBORD100
001200     05  FILLER                   PIC X(06).                      PBORD100
001210******************************************************************PBORD100
001220*    CONTADORES, SUBINDICES Y ACUMULADORES (TODOS BINARIOS)       PBORD100
001230******************************************************************PBORD100
001240 01  WKS-CONTADORES.                                             PBORD100
001250     05  WKS-NUM-COTIZACIONES     COMP  PIC 9(05) VALUE 0.       PBORD100
001260     05  WKS-NUM-ORDENES          COMP  PIC 9(05) VALUE 0.       PBORD100
001270     05  WKS-NUM-POSICIONES       COMP  PIC 9(03) VALUE 0.       PBORD100
001280     05  WKS-NUM-GRUPOS-OCO       COMP  PIC 9(03) VALUE 0.       PBORD100
001290     05  WKS-SUB-COT              COMP  PIC 9(05) VALUE 0.       PBORD100
001300     05  WKS-SUB-COT2             COMP  PIC 9(05) VALUE 0.       PBORD100
001310     05  WKS-SUB-ORD              COMP  PIC 9(05) VALUE 0.       PBORD100
001320     05  WKS-SUB-LEG              COMP  PIC 9(02) VALUE 0.       PBORD100
001325     05  WKS-SUB-LEG2             COMP  PIC 9(02) VALUE 0.        PBORD100
001330     05  WKS-SUB-POS              COMP  PIC 9(03) VALUE 0.       PBORD100
001340     05  WKS-SUB-POS2             COMP  PIC 9(03) VALUE 0.       PBORD100
001350     05  WKS-SUB-EST              COMP  PIC 9(03) VALUE 0.       PBORD100
001360     05  WKS-SUB-OCO              COMP  PIC 9(03) VALUE 0.       PBORD100
001400     05  WKS-SUB-OCO2             COMP  PIC 9(03) VALUE 0.        PBORD100
001410     05  WKS-SUB-ORD2             COMP  PIC 9(05) VALUE 0.        PBORD100
001370     05  WKS-NUM-ESTRATEGIAS      COMP  PIC 9(03) VALUE 0.       PBORD100
001380     05  WKS-LINEAS-BITACORA      COMP  PIC 9(07) VALUE 0.       PBORD100
001390     05  WKS-LINEAS-DEVUELTAS     COMP  PIC 9(07) VALUE 0.       PBORD100
001395     05  WKS-TOT-REG-LEDGER       COMP  PIC 9(07) VALUE 0.        PBORD100
001398     05  WKS-TOT-EFVO-LEDGER      PIC S9(11)V99 VALUE 0.          PBORD100
001400     05  FILLER                   PIC X(06).                     PBORD100
001401 01  WKS-BUSCA-SIMBOLO            PIC X(21).                     PBORD100
001410******************************************************************PBORD100
001420*    TABLA DE COTIZACIONES (ULTIMA POR SIMBOLO GANA, ORDENADA    *PBORD100
001430*    POR SIMBOLO DESPUES DE LA CARGA Y BUSCADA CON SEARCH ALL)    PBORD100
001440******************************************************************PBORD100
001450 01  WKS-TAB-COTIZACIONES.                                       PBORD100
001460     05  WKS-COT-ENTRADA OCCURS 500 TIMES                        PBORD100
001470             ASCENDING KEY IS WKS-COT-SIMBOLO                    PBORD100
001480             INDEXED BY WKS-IX-COT.                               PBORD100
001490         10  WKS-COT-SIMBOLO       PIC X(21).                    PBORD100
001500         10  WKS-COT-FECHA         PIC 9(08).                    PBORD100
001510         10  WKS-COT-BID           PIC S9(7)V99.                 PBORD100
001520         10  WKS-COT-ASK           PIC S9(7)V99.                 PBORD100
001530         10  WKS-COT-ULTIMO        PIC S9(7)V99.                 PBORD100
001540         10  WKS-COT-PRECIO-PRES   PIC X(01).                    PBORD100
001550             88  WKS-COT-CON-PRECIO    VALUE 'Y'.                PBORD100
001560         10  WKS-COT-PRECIO        PIC S9(7)V99.                 PBORD100
001570         10  WKS-COT-SUBYAC        PIC S9(7)V99.                 PBORD100
001575 01  WKS-COT-ENTRADA-T.                                          PBORD100
001576     05  FILLER                   PIC X(75).                     PBORD100
001580******************************************************************PBORD100
001590*    TABLA DE ORDENES CON SUS PIERNAS, CARGADA UNA VEZ AL         PBORD100
001600*    INICIO DEL LOTE (EL ARCHIVO PBORDER ES SOLO DE ENTRADA)      PBORD100
001610******************************************************************PBORD100
001620 01  WKS-TAB-ORDENES.                                            PBORD100
001630     05  WKS-ORD-ENTRADA OCCURS 200 TIMES INDEXED BY WKS-IX-ORD. PBORD100
001640         10  WKS-ORD-ID              PIC X(10).                  PBORD100
001650         10  WKS-ORD-CONDICION       PIC X(13).                  PBORD100
001660         10  WKS-ORD-PRECIO          PIC S9(9)V99.               PBORD100
001670         10  WKS-ORD-PRECIO-PRES     PIC X(01).                  PBORD100
001680             88  WKS-ORD-CON-PRECIO      VALUE 'Y'.              PBORD100
001690         10  WKS-ORD-ESTADO          PIC X(08).                  PBORD100
001700             88  WKS-ORD-ABIERTA         VALUE 'OPEN'.           PBORD100
001710             88  WKS-ORD-LLENA           VALUE 'FILLED'.         PBORD100
001720             88  WKS-ORD-CANCELADA       VALUE 'CANCELED'.       PBORD100
001725             88  WKS-ORD-RECHAZADA       VALUE 'REJECTED'.        PBORD100
001730         10  WKS-ORD-TRAIL           PIC S9(7)V99.               PBORD100
001740         10  WKS-ORD-TRAIL-PCT       PIC X(01).                  PBORD100
001750             88  WKS-ORD-TRAIL-ES-PCT    VALUE 'Y'.              PBORD100
001760         10  WKS-ORD-TRAIL-MEJOR     PIC S9(9)V99.               PBORD100
001770         10  WKS-ORD-TRAIL-MEJOR-PR  PIC X(01).                  PBORD100
001780             88  WKS-ORD-CON-TRAIL-MEJOR VALUE 'Y'.              PBORD100
001790         10  WKS-ORD-OCO-ID          PIC X(10).                  PBORD100
001800         10  WKS-ORD-NUM-LEGS        PIC 9(02).                  PBORD100
001810         10  WKS-ORD-LEGS OCCURS 4 TIMES INDEXED BY WKS-IX-LEG.  PBORD100
001820             15  WKS-LEG-SIMBOLO     PIC X(21).                  PBORD100
001830             15  WKS-LEG-TIPO        PIC X(03).                  PBORD100
001840                 88  WKS-LEG-BTO         VALUE 'BTO'.            PBORD100
001850                 88  WKS-LEG-STO         VALUE 'STO'.            PBORD100
001860                 88  WKS-LEG-BTC         VALUE 'BTC'.            PBORD100
001870                 88  WKS-LEG-STC         VALUE 'STC'.            PBORD100
001880             15  WKS-LEG-CANTIDAD    PIC S9(7).                  PBORD100
001890             15  WKS-LEG-PRECIO      PIC S9(7)V99.               PBORD100
001900             15  WKS-LEG-PRECIO-PRES PIC X(01).                  PBORD100
001910             15  WKS-LEG-PRECIO-EST  PIC S9(7)V99.               PBORD100
001920******************************************************************PBORD100
001930*    TABLA DE POSICIONES ABIERTAS DE LA CUENTA (ORDEN DE         *PBORD100
001940*    LLEGADA, USADA PARA EL CIERRE FIFO)                          PBORD100
001950******************************************************************PBORD100
001960 01  WKS-TAB-POSICIONES.                                         PBORD100
001970     05  WKS-POS-ENTRADA OCCURS 50 TIMES INDEXED BY WKS-IX-POS.  PBORD100
001980         10  WKS-POS-SIMBOLO       PIC X(21).                    PBORD100
001990         10  WKS-POS-CANTIDAD      PIC S9(7).                    PBORD100
002000         10  WKS-POS-COSTO         PIC S9(7)V99.                 PBORD100
002001******************************************************************PBORD100
002002*    BANDERAS DE USO DE POSICION -- PARALELA A WKS-TAB-POSICIONES PBORD100
002003*    (EVITA QUE UNA POSICION SE ASIGNE A MAS DE UNA ESTRATEGIA)   PBORD100
002004******************************************************************PBORD100
002005 01  WKS-TAB-POS-USO.                                             PBORD100
002006     05  WKS-POS-USO-ENTRADA OCCURS 50 TIMES.                     PBORD100
002007         10  WKS-POS-USADA        PIC X(01) VALUE 'N'.            PBORD100
002008             88  WKS-POS-SI-USADA     VALUE 'Y'.                  PBORD100
002010******************************************************************PBORD100
002020*    TABLA DE GRUPOS OCO (UN-CANCELA-AL-OTRO) DISTINTOS,          PBORD100
002030*    CONSTRUIDA A PARTIR DE PBOR-GRUPO-OCO-ID DE LAS ORDENES      PBORD100
002040******************************************************************PBORD100
002050 01  WKS-TAB-GRUPOS-OCO.                                         PBORD100
002060     05  WKS-OCO-ENTRADA OCCURS 20 TIMES INDEXED BY WKS-IX-OCO.  PBORD100
002070         10  WKS-OCO-ID            PIC X(10).                    PBORD100
002080         10  WKS-OCO-ACTIVO        PIC X(01) VALUE 'Y'.          PBORD100
002090             88  WKS-OCO-ESTA-ACTIVO   VALUE 'Y'.                PBORD100
002100******************************************************************PBORD100
002110*    TABLA DE ESTRATEGIAS DE MARGEN CLASIFICADAS (REGLA MINIMA   *PBORD100
002120*    DE AGRUPACION, VER 4010-CLASIFICA-ESTRATEGIAS)               PBORD100
002130******************************************************************PBORD100
002140 01  WKS-TAB-ESTRATEGIAS.                                        PBORD100
002150     05  WKS-EST-ENTRADA OCCURS 50 TIMES INDEXED BY WKS-IX-EST.  PBORD100
002160         10  WKS-EST-TIPO          PIC X(08).                    PBORD100
002170             88  WKS-EST-ES-ACTIVO     VALUE 'ASSET'.            PBORD100
002180             88  WKS-EST-ES-CUBIERTA   VALUE 'COVERED'.          PBORD100
002190             88  WKS-EST-ES-SPREAD     VALUE 'SPREAD'.           PBORD100
002200         10  WKS-EST-DIRECCION     PIC X(05).                    PBORD100
002210             88  WKS-EST-LARGA         VALUE 'LONG'.             PBORD100
002220             88  WKS-EST-CORTA         VALUE 'SHORT'.            PBORD100
002230         10  WKS-EST-TIPO-SPREAD   PIC X(06).                    PBORD100
002240             88  WKS-EST-DEBITO        VALUE 'DEBIT'.            PBORD100
002250             88  WKS-EST-CREDITO       VALUE 'CREDIT'.           PBORD100
002260         10  WKS-EST-TIPO-OPCION   PIC X(04).                    PBORD100
002270             88  WKS-EST-OPC-CALL      VALUE 'CALL'.             PBORD100
002280             88  WKS-EST-OPC-PUT       VALUE 'PUT'.              PBORD100
002290         10  WKS-EST-CANTIDAD      PIC S9(7).                    PBORD100
002300         10  WKS-EST-SIMB-ACTIVO   PIC X(21).                    PBORD100
002310         10  WKS-EST-SIMB-CORTA    PIC X(21).                    PBORD100
002320         10  WKS-EST-SIMB-LARGA    PIC X(21).                    PBORD100
002330******************************************************************PBORD100
002340*    AREA DE LA CUENTA EN PROCESO Y DE PARSEO DE SIMBOLOS         PBORD100
002350******************************************************************PBORD100
002360 01  WKS-CUENTA.                                                 PBORD100
002370     05  WKS-CTA-ID               PIC X(10).                     PBORD100
002380     05  WKS-CTA-EFECTIVO         PIC S9(11)V99.                 PBORD100
002390     05  WKS-CTA-MARGEN           PIC S9(11)V99.                 PBORD100
002400     05  WKS-CTA-NUM-POS          PIC 9(03).                     PBORD100
002410     05  FILLER                   PIC X(10).                     PBORD100
002420 01  WKS-ULTIMO-ACTIVO.                                          PBORD100
002430     05  AI-SIMBOLO               PIC X(21).                     PBORD100
002440     05  AI-TIPO-ACTIVO           PIC X(08).                     PBORD100
002450         88  AI-ES-ACCION             VALUE 'EQUITY'.            PBORD100
002460         88  AI-ES-CALL               VALUE 'CALL'.              PBORD100
002470         88  AI-ES-PUT                VALUE 'PUT'.               PBORD100
002480     05  AI-SUBYACENTE            PIC X(08).                     PBORD100
002490     05  AI-FECHA-VENCE           PIC 9(08).                     PBORD100
002500     05  AI-FECHA-VENCE-R REDEFINES AI-FECHA-VENCE.              PBORD100
002510         10  AI-VENCE-ANIO        PIC 9(04).                     PBORD100
002520         10  AI-VENCE-MES         PIC 9(02).                     PBORD100
002530         10  AI-VENCE-DIA         PIC 9(02).                     PBORD100
002540     05  AI-TIPO-OPCION           PIC X(04).                     PBORD100
002550         88  AI-OPCION-CALL           VALUE 'CALL'.              PBORD100
002560         88  AI-OPCION-PUT            VALUE 'PUT'.               PBORD100
002570     05  AI-STRIKE                PIC S9(7)V9(3).                PBORD100
002580     05  FILLER                   PIC X(10).                     PBORD100
002590 01  WKS-ACTIVO-1.                                                PBORD100
002600     05  AI-SIMBOLO               PIC X(21).                     PBORD100
002610     05  AI-TIPO-ACTIVO           PIC X(08).                     PBORD100
002620     05  AI-SUBYACENTE            PIC X(08).                     PBORD100
002630     05  AI-FECHA-VENCE           PIC 9(08).                     PBORD100
002640     05  AI-TIPO-OPCION           PIC X(04).                     PBORD100
002641         88  AI-OPCION-CALL           VALUE 'CALL'.              PBORD100
002642         88  AI-OPCION-PUT            VALUE 'PUT'.               PBORD100
002650     05  AI-STRIKE                PIC S9(7)V9(3).                PBORD100
002660     05  FILLER                   PIC X(10).                     PBORD100
002670 01  WKS-ACTIVO-2.                                                PBORD100
002680     05  AI-SIMBOLO               PIC X(21).                     PBORD100
002690     05  AI-TIPO-ACTIVO           PIC X(08).                     PBORD100
002700     05  AI-SUBYACENTE            PIC X(08).                     PBORD100
002710     05  AI-FECHA-VENCE           PIC 9(08).                     PBORD100
002720     05  AI-TIPO-OPCION           PIC X(04).                     PBORD100
002721         88  AI-2-OPCION-CALL         VALUE 'CALL'.              PBORD100
002722         88  AI-2-OPCION-PUT          VALUE 'PUT'.               PBORD100
002730     05  AI-STRIKE                PIC S9(7)V9(3).                PBORD100
002740     05  FILLER                   PIC X(10).                     PBORD100
002750 01  WKS-PARSE-SIMBOLO.                                          PBORD100
002760     05  WKS-PS-SIMBOLO           PIC X(21).                     PBORD100
002770     05  WKS-PS-LONGITUD          COMP PIC 9(02) VALUE 0.        PBORD100
002780     05  WKS-PS-STRIKE-MILS       PIC 9(08) VALUE 0.             PBORD100
002790     05  WKS-PS-TIPO-CHAR         PIC X(01).                     PBORD100
002800     05  WKS-PS-YYMMDD            PIC 9(06) VALUE 0.             PBORD100
002810     05  WKS-PS-YYMMDD-R REDEFINES WKS-PS-YYMMDD.                PBORD100
002820         10  WKS-PS-YY            PIC 9(02).                     PBORD100
002830         10  WKS-PS-MM            PIC 9(02).                     PBORD100
002840         10  WKS-PS-DD            PIC 9(02).                     PBORD100
002850     05  WKS-PS-SUBYACENTE        PIC X(08).                     PBORD100
002855     05  WKS-PS-BUFFER            PIC X(21).                     PBORD100
002856     05  WKS-PS-BUFPOS            COMP PIC 9(02) VALUE 0.        PBORD100
002857     05  WKS-PS-POS               COMP PIC 9(02) VALUE 0.        PBORD100
002860     05  FILLER                   PIC X(03).                     PBORD100
002861 01  WKS-MINUSCULAS               PIC X(26) VALUE                PBORD100
002862         'abcdefghijklmnopqrstuvwxyz'.                           PBORD100
002863 01  WKS-MAYUSCULAS               PIC X(26) VALUE                PBORD100
002864         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                           PBORD100
002865 01  WKS-SUB-SCAN                 COMP PIC 9(02) VALUE 0.        PBORD100
002866 01  WKS-TIPO-OPCION-HALLADO      PIC X(01) VALUE 'N'.           PBORD100
002867     88  WKS-HALLADO-PUT              VALUE 'P'.                 PBORD100
002868     88  WKS-HALLADO-CALL             VALUE 'C'.                 PBORD100
002870******************************************************************PBORD100
002880*    AREA DE CALCULO DE JULIANO (DIAS A VENCIMIENTO, SIN USAR    *PBORD100
002890*    FUNCIONES INTRINSECAS -- VER 2055-CALCULA-JULIANO)           PBORD100
002900******************************************************************PBORD100
002910 01  WKS-CALCULA-JULIANO.                                        PBORD100
002920     05  WKS-CJ-FECHA             PIC 9(08).                     PBORD100
002930     05  WKS-CJ-FECHA-R REDEFINES WKS-CJ-FECHA.                  PBORD100
002940         10  WKS-CJ-ANIO          PIC 9(04).                     PBORD100
002950         10  WKS-CJ-MES           PIC 9(02).                     PBORD100
002960         10  WKS-CJ-DIA           PIC 9(02).                     PBORD100
002970     05  WKS-CJ-ANIO-1            COMP PIC 9(04) VALUE 0.        PBORD100
002980     05  WKS-CJ-DIV4              COMP PIC 9(04) VALUE 0.        PBORD100
002990     05  WKS-CJ-DIV100            COMP PIC 9(04) VALUE 0.        PBORD100
003000     05  WKS-CJ-DIV400            COMP PIC 9(04) VALUE 0.        PBORD100
003010     05  WKS-CJ-RESIDUO           COMP PIC 9(04) VALUE 0.        PBORD100
003020     05  WKS-CJ-BISIESTO          PIC X(01) VALUE 'N'.           PBORD100
003030         88  WKS-CJ-ES-BISIESTO       VALUE 'Y'.                 PBORD100
003040     05  WKS-CJ-DIAS-ANIO         COMP PIC 9(03) VALUE 0.        PBORD100
003050     05  WKS-CJ-JULIANO           COMP PIC 9(09) VALUE 0.        PBORD100
003060     05  WKS-CJ-JULIANO-1         COMP PIC 9(09) VALUE 0.        PBORD100
003070     05  WKS-CJ-JULIANO-2         COMP PIC 9(09) VALUE 0.        PBORD100
003080     05  WKS-TAB-DIAS-ACUM-VALS.                                 PBORD100
003090         10  FILLER PIC 9(03) VALUE 000.                         PBORD100
003100         10  FILLER PIC 9(03) VALUE 031.                         PBORD100
003110         10  FILLER PIC 9(03) VALUE 059.                         PBORD100
003120         10  FILLER PIC 9(03) VALUE 090.                         PBORD100
003130         10  FILLER PIC 9(03) VALUE 120.                         PBORD100
003140         10  FILLER PIC 9(03) VALUE 151.                         PBORD100
003150         10  FILLER PIC 9(03) VALUE 181.                         PBORD100
003160         10  FILLER PIC 9(03) VALUE 212.                         PBORD100
003170         10  FILLER PIC 9(03) VALUE 243.                         PBORD100
003180         10  FILLER PIC 9(03) VALUE 273.                         PBORD100
003190         10  FILLER PIC 9(03) VALUE 304.                         PBORD100
003200         10  FILLER PIC 9(03) VALUE 334.                         PBORD100
003210     05  WKS-TAB-DIAS-ACUM REDEFINES WKS-TAB-DIAS-ACUM-VALS.     PBORD100
003220         10  WKS-DIAS-ACUM-MES OCCURS 12 TIMES                   PBORD100
003230                 PIC 9(03).                                       PBORD100
003240******************************************************************PBORD100
003250*    AREAS DE CALCULO DE PRECIOS, MARGEN Y EFECTIVO               PBORD100
003260******************************************************************PBORD100
003270 01  WKS-CALCULOS.                                                PBORD100
003280     05  WKS-COSTO-ORDEN          PIC S9(9)V99  VALUE 0.         PBORD100
003290     05  WKS-TRAIL-MONTO          PIC S9(9)V99  VALUE 0.         PBORD100
003300     05  WKS-PRECIO-DISPARO       PIC S9(9)V99  VALUE 0.         PBORD100
003310     05  WKS-EFECTIVO-ANTES       PIC S9(11)V99 VALUE 0.         PBORD100
003320     05  WKS-EFECTIVO-DESPUES     PIC S9(11)V99 VALUE 0.         PBORD100
003330     05  WKS-POS-ANTES            PIC S9(7)     VALUE 0.         PBORD100
003340     05  WKS-POS-DESPUES          PIC S9(7)     VALUE 0.         PBORD100
003350     05  WKS-MULTIPLICADOR        PIC 9(03)     VALUE 1.         PBORD100
003360     05  WKS-IMPACTO              PIC S9(11)V99 VALUE 0.         PBORD100
003370     05  WKS-CANT-DISPONIBLE      PIC S9(7)     VALUE 0.         PBORD100
003380     05  WKS-CANT-A-CERRAR        PIC S9(7)     VALUE 0.         PBORD100
003390     05  WKS-CANT-RESTANTE        PIC S9(7)     VALUE 0.         PBORD100
003400     05  WKS-VALOR-INTRINSECO     PIC S9(7)V99  VALUE 0.         PBORD100
003410     05  WKS-VALOR-EXTRINSECO     PIC S9(7)V99  VALUE 0.         PBORD100
003420     05  WKS-DIAS-VENCIMIENTO     PIC S9(5)     VALUE 0.         PBORD100
003430     05  WKS-OTM                  PIC S9(7)V99  VALUE 0.         PBORD100
003440     05  WKS-MARGEN-PARCIAL       PIC S9(11)V99 VALUE 0.         PBORD100
003450     05  WKS-MARGEN-TOTAL         PIC S9(11)V99 VALUE 0.         PBORD100
003460     05  WKS-ANCHO-SPREAD         PIC S9(7)V99  VALUE 0.         PBORD100
003470     05  WKS-CREDITO-SPREAD       PIC S9(7)V99  VALUE 0.         PBORD100
003475     05  WKS-CANT-ABS             PIC S9(7)     VALUE 0.         PBORD100
003476     05  WKS-POS-SUMA             PIC S9(7)     VALUE 0.          PBORD100
003477     05  WKS-STRIKE-CORTA         PIC S9(7)V9(3) VALUE 0.         PBORD100
003478     05  WKS-STRIKE-LARGA         PIC S9(7)V9(3) VALUE 0.         PBORD100
003479     05  WKS-PRECIO-CORTA         PIC S9(7)V99  VALUE 0.          PBORD100
003479     05  WKS-PRECIO-LARGA         PIC S9(7)V99  VALUE 0.          PBORD100
003479     05  WKS-MARGEN-PISO          PIC S9(9)V99  VALUE 0.          PBORD100
003479     05  WKS-MARGEN-POR-ACCION    PIC S9(9)V99  VALUE 0.          PBORD100
003480     05  FILLER                   PIC X(04).                      PBORD100
003490 01  WKS-FECHA-HOY                PIC 9(08) VALUE ZEROES.        PBORD100
003500 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.                    PBORD100
003510     05  WKS-HOY-ANIO             PIC 9(04).                     PBORD100
003520     05  WKS-HOY-MES              PIC 9(02).                     PBORD100
003530     05  WKS-HOY-DIA              PIC 9(02).                     PBORD100
003505 01  WKS-FECHA-SISTEMA.                                           PBORD100
003515     05  WKS-FS-ANIO              PIC 9(02).                      PBORD100
003525     05  WKS-FS-MES               PIC 9(02).                      PBORD100
003535     05  WKS-FS-DIA               PIC 9(02).                      PBORD100
003540******************************************************************PBORD100
003550*    AREA DE LLAMADA A LA RUTINA COMPARTIDA DE BITACORA          *PBORD100
003560******************************************************************PBORD100
003570 01  WKS-LLAMADA-BITACORA.                                       PBORD100
003580     05  WKS-LB-ACCION            PIC X(01).                     PBORD100
003590     05  WKS-LB-CUENTA-ID         PIC X(10).                     PBORD100
003600     05  WKS-LB-ORDEN-ID          PIC X(10).                     PBORD100
003610     05  WKS-LB-TIPO-EVENTO       PIC X(10).                     PBORD100
003620     05  WKS-LB-MENSAJE           PIC X(76).                     PBORD100
003630     05  WKS-LB-LINEAS-ESCRITAS   COMP PIC 9(07) VALUE 0.        PBORD100
003640 PROCEDURE DIVISION.                                             PBORD100
003650******************************************************************PBORD100
003660*               S E C C I O N    P R I N C I P A L               PBORD100
003670******************************************************************PBORD100
003680 000-MAIN-PROCESO SECTION.                                       PBORD100
003690     PERFORM 0100-APERTURA-ARCHIVOS THRU 0100-APERTURA-ARCHIVOS-E PBORD100
003700     PERFORM 1000-CARGA-COTIZACIONES                             PBORD100
003710         THRU 1000-CARGA-COTIZACIONES-E                          PBORD100
003720     PERFORM 1006-ORDENA-TABLA-COTIZ                             PBORD100
003730         THRU 1006-ORDENA-TABLA-COTIZ-E                          PBORD100
003740     PERFORM 1500-CARGA-CUENTA THRU 1500-CARGA-CUENTA-E          PBORD100
003750     PERFORM 1900-ABRE-BITACORA THRU 1900-ABRE-BITACORA-E        PBORD100
003760     PERFORM 2900-CARGA-ORDENES THRU 2900-CARGA-ORDENES-E        PBORD100
003770     PERFORM 3000-PROCESA-ORDENES THRU 3000-PROCESA-ORDENES-E    PBORD100
003780     PERFORM 3200-PROCESA-GRUPOS-OCO                             PBORD100
003790         THRU 3200-PROCESA-GRUPOS-OCO-E                          PBORD100
003800     PERFORM 8500-REESCRIBE-CUENTA THRU 8500-REESCRIBE-CUENTA-E  PBORD100
003810     PERFORM 8900-CIERRA-BITACORA THRU 8900-CIERRA-BITACORA-E    PBORD100
003820     PERFORM 8000-CIERRA-ARCHIVOS THRU 8000-CIERRA-ARCHIVOS-E    PBORD100
003830     GOBACK.                                                     PBORD100
003840 000-MAIN-PROCESO-E. EXIT.                                       PBORD100
003850******************************************************************PBORD100
003860 0100-APERTURA-ARCHIVOS SECTION.                                 PBORD100
003905     ACCEPT WKS-FECHA-SISTEMA FROM DATE                           PBORD100
003915     COMPUTE WKS-HOY-ANIO = 2000 + WKS-FS-ANIO                    PBORD100
003925     MOVE WKS-FS-MES TO WKS-HOY-MES                               PBORD100
003935     MOVE WKS-FS-DIA TO WKS-HOY-DIA                               PBORD100
003870     OPEN INPUT  PBQUOTS                                         PBORD100
003880     OPEN INPUT  PBORDER                                         PBORD100
003890     IF FS-PBQUOTS NOT EQUAL 0 OR FS-PBORDER NOT EQUAL 0         PBORD100
003900        DISPLAY '>>> PBORD100 NO PUDO ABRIR ARCHIVOS DE ENTRADA' PBORD100
003910                UPON CONSOLE                                     PBORD100
003920        MOVE 91 TO RETURN-CODE                                   PBORD100
003930        GO TO 0100-APERTURA-ARCHIVOS-E                           PBORD100
003940     END-IF.                                                     PBORD100
003950 0100-APERTURA-ARCHIVOS-E. EXIT.                                 PBORD100
003960******************************************************************PBORD100
003970*    CARGA DE COTIZACIONES: LA ULTIMA MARCA DE UN SIMBOLO GANA.  *PBORD100
003980*    BUSQUEDA SECUENCIAL DE REEMPLAZO DURANTE LA CARGA (LA       *PBORD100
003990*    TABLA AUN NO ESTA ORDENADA); SE ORDENA UNA SOLA VEZ AL      *PBORD100
004000*    TERMINAR (1006-ORDENA-TABLA-COTIZ) PARA PODER BUSCAR CON    *PBORD100
004010*    SEARCH ALL (BINARIA) DURANTE EL PROCESO DE ORDENES.         *PBORD100
004020******************************************************************PBORD100
004030 1000-CARGA-COTIZACIONES SECTION.                                PBORD100
004040     READ PBQUOTS AT END MOVE 'Y' TO WKS-FIN-COTIZACIONES.       PBORD100
004050     PERFORM 1001-PROCESA-COTIZACION                             PBORD100
004060         THRU 1001-PROCESA-COTIZACION-E                          PBORD100
004070         UNTIL FIN-COTIZACIONES.                                 PBORD100
004080 1000-CARGA-COTIZACIONES-E. EXIT.                                PBORD100
004090******************************************************************PBORD100
004100 1001-PROCESA-COTIZACION SECTION.                                PBORD100
004110     MOVE 0 TO WKS-SUB-COT2                                      PBORD100
004120     PERFORM 1002-BUSCA-SIMBOLO-CARGADO                          PBORD100
004130         THRU 1002-BUSCA-SIMBOLO-CARGADO-E                       PBORD100
004140         VARYING WKS-SUB-COT FROM 1 BY 1                         PBORD100
004150         UNTIL WKS-SUB-COT > WKS-NUM-COTIZACIONES                PBORD100
004190     IF WKS-SUB-COT2 EQUAL 0                                     PBORD100
004200        ADD 1 TO WKS-NUM-COTIZACIONES                            PBORD100
004210        MOVE WKS-NUM-COTIZACIONES TO WKS-SUB-COT2                 PBORD100
004220     END-IF                                                      PBORD100
004230     PERFORM 1005-DERIVA-PRECIO-MEDIO                            PBORD100
004240         THRU 1005-DERIVA-PRECIO-MEDIO-E                         PBORD100
004250     MOVE PBQT-SIMBOLO       TO WKS-COT-SIMBOLO (WKS-SUB-COT2)    PBORD100
004260     MOVE PBQT-FECHA-COTIZA  TO WKS-COT-FECHA   (WKS-SUB-COT2)    PBORD100
004270     MOVE PBQT-BID           TO WKS-COT-BID     (WKS-SUB-COT2)    PBORD100
004280     MOVE PBQT-ASK           TO WKS-COT-ASK     (WKS-SUB-COT2)    PBORD100
004290     MOVE PBQT-ULTIMO-PRECIO TO WKS-COT-ULTIMO  (WKS-SUB-COT2)    PBORD100
004300     MOVE PBQT-PRECIO-PRESENTE                                   PBORD100
004310                             TO WKS-COT-PRECIO-PRES (WKS-SUB-COT2)PBORD100
004330     MOVE PBQT-PRECIO-SUBYAC TO WKS-COT-SUBYAC  (WKS-SUB-COT2)    PBORD100
004340     READ PBQUOTS AT END MOVE 'Y' TO WKS-FIN-COTIZACIONES.       PBORD100
004350 1001-PROCESA-COTIZACION-E. EXIT.                                PBORD100
004351******************************************************************PBORD100
004352 1002-BUSCA-SIMBOLO-CARGADO SECTION.                             PBORD100
004353     IF WKS-COT-SIMBOLO (WKS-SUB-COT) EQUAL PBQT-SIMBOLO         PBORD100
004354        MOVE WKS-SUB-COT TO WKS-SUB-COT2                          PBORD100
004355     END-IF.                                                     PBORD100
004356 1002-BUSCA-SIMBOLO-CARGADO-E. EXIT.                              PBORD100
004360******************************************************************PBORD100
004370*    REGLA DE PRECIO MEDIO: SI NO HAY ULTIMO PRECIO Y BID+ASK    *PBORD100
004380*    ES DISTINTO DE CERO, PRECIO = (BID+ASK)/2 REDONDEADO.       *PBORD100
004390******************************************************************PBORD100
004400 1005-DERIVA-PRECIO-MEDIO SECTION.                               PBORD100
004410     IF PBQT-CON-PRECIO                                          PBORD100
004420        MOVE PBQT-ULTIMO-PRECIO TO WKS-COT-PRECIO (WKS-SUB-COT2)  PBORD100
004430     ELSE                                                        PBORD100
004440        IF (PBQT-BID + PBQT-ASK) NOT EQUAL 0                     PBORD100
004450           COMPUTE WKS-COT-PRECIO (WKS-SUB-COT2) ROUNDED =        PBORD100
004460                   (PBQT-BID + PBQT-ASK) / 2                     PBORD100
004470        ELSE                                                     PBORD100
004480           MOVE 0 TO WKS-COT-PRECIO (WKS-SUB-COT2)                PBORD100
004490        END-IF                                                   PBORD100
004500     END-IF.                                                     PBORD100
004510 1005-DERIVA-PRECIO-MEDIO-E. EXIT.                               PBORD100
004520******************************************************************PBORD100
004530*    ORDENAMIENTO POR INTERCAMBIO (BURBUJA) DE LA TABLA DE        PBORD100
004540*    COTIZACIONES POR SIMBOLO, REQUISITO PARA SEARCH ALL.        *PBORD100
004550******************************************************************PBORD100
004560 1006-ORDENA-TABLA-COTIZ SECTION.                                PBORD100
004570     IF WKS-NUM-COTIZACIONES LESS THAN 2                         PBORD100
004580        GO TO 1006-ORDENA-TABLA-COTIZ-E                          PBORD100
004590     END-IF                                                      PBORD100
004600     PERFORM 1007-PASADA-BURBUJA THRU 1007-PASADA-BURBUJA-E      PBORD100
004610         VARYING WKS-SUB-COT FROM 1 BY 1                         PBORD100
004620         UNTIL WKS-SUB-COT >= WKS-NUM-COTIZACIONES.               PBORD100
004630 1006-ORDENA-TABLA-COTIZ-E. EXIT.                                PBORD100
004640******************************************************************PBORD100
004650 1007-PASADA-BURBUJA SECTION.                                    PBORD100
004660     PERFORM 1008-COMPARA-INTERCAMBIA                            PBORD100
004670         THRU 1008-COMPARA-INTERCAMBIA-E                         PBORD100
004680         VARYING WKS-SUB-COT2 FROM 1 BY 1                        PBORD100
004690         UNTIL WKS-SUB-COT2 >= (WKS-NUM-COTIZACIONES - WKS-SUB-COTPBORD100
004700                                + 1).                             PBORD100
004710 1007-PASADA-BURBUJA-E. EXIT.                                    PBORD100
004720******************************************************************PBORD100
004730 1008-COMPARA-INTERCAMBIA SECTION.                                PBORD100
004740     IF WKS-COT-SIMBOLO (WKS-SUB-COT2) GREATER                   PBORD100
004750        WKS-COT-SIMBOLO (WKS-SUB-COT2 + 1)                       PBORD100
004760        MOVE WKS-COT-ENTRADA (WKS-SUB-COT2)   TO WKS-COT-ENTRADA-TPBORD100
004770        MOVE WKS-COT-ENTRADA (WKS-SUB-COT2+1) TO                 PBORD100
004780                WKS-COT-ENTRADA (WKS-SUB-COT2)                   PBORD100
004790        MOVE WKS-COT-ENTRADA-T TO WKS-COT-ENTRADA (WKS-SUB-COT2+1)PBORD100
004800     END-IF.                                                     PBORD100
004810 1008-COMPARA-INTERCAMBIA-E. EXIT.                                PBORD100
004820******************************************************************PBORD100
004830*    BUSQUEDA BINARIA DE COTIZACION POR SIMBOLO (SEARCH ALL).     PBORD100
004840*    ANTES DE LLAMAR ESTA RUTINA WKS-PS-SIMBOLO O AI-SIMBOLO      PBORD100
004850*    DEBE TRAER EL SIMBOLO A BUSCAR EN WKS-BUSCA-SIMBOLO.         PBORD100
004860******************************************************************PBORD100
004870 1010-BUSCA-COTIZACION SECTION.                                  PBORD100
004880     MOVE 'N' TO WKS-COTIZ-ENCONTRADA                            PBORD100
004890     SEARCH ALL WKS-COT-ENTRADA                                  PBORD100
004900         AT END MOVE 'N' TO WKS-COTIZ-ENCONTRADA                 PBORD100
004910         WHEN WKS-COT-SIMBOLO (WKS-IX-COT) EQUAL WKS-BUSCA-SIMBOLOPBORD100
004920            MOVE 'Y' TO WKS-COTIZ-ENCONTRADA.                    PBORD100
004930 1010-BUSCA-COTIZACION-E. EXIT.                                  PBORD100
004940******************************************************************PBORD100
004950*    CARGA DE LA CUENTA: EL PRIMER REGISTRO ES LA CABECERA (A),  *PBORD100
004960*    LOS SIGUIENTES SON POSICIONES ABIERTAS (P) HASTA FIN DE     *PBORD100
004970*    ARCHIVO.  EL ARCHIVO SE REESCRIBE COMPLETO EN 8500.         *PBORD100
004980******************************************************************PBORD100
004990 1500-CARGA-CUENTA SECTION.                                      PBORD100
005000     OPEN INPUT PBACCTS                                          PBORD100
005010     IF FS-PBACCTS NOT EQUAL 0                                   PBORD100
005020        DISPLAY '>>> PBORD100 NO PUDO ABRIR ARCHIVO DE CUENTA'   PBORD100
005030                UPON CONSOLE                                     PBORD100
005040        MOVE 92 TO RETURN-CODE                                   PBORD100
005050        GO TO 1500-CARGA-CUENTA-E                                PBORD100
005060     END-IF                                                      PBORD100
005070     READ PBACCTS AT END MOVE 'Y' TO WKS-FIN-CUENTA.             PBORD100
005080     IF NOT FIN-CUENTA                                           PBORD100
005090        MOVE PBAC-CUENTA-ID  TO WKS-CTA-ID                       PBORD100
005100        MOVE PBAC-EFECTIVO   TO WKS-CTA-EFECTIVO                 PBORD100
005110        MOVE PBAC-MARGEN     TO WKS-CTA-MARGEN                   PBORD100
005120        MOVE PBAC-NUM-POSICIONES TO WKS-CTA-NUM-POS              PBORD100
005130        READ PBACCTS AT END MOVE 'Y' TO WKS-FIN-CUENTA           PBORD100
005140     END-IF                                                      PBORD100
005150     PERFORM 1501-CARGA-POSICION THRU 1501-CARGA-POSICION-E      PBORD100
005160         UNTIL FIN-CUENTA                                        PBORD100
005170     CLOSE PBACCTS.                                              PBORD100
005180 1500-CARGA-CUENTA-E. EXIT.                                      PBORD100
005190******************************************************************PBORD100
005200 1501-CARGA-POSICION SECTION.                                    PBORD100
005210     ADD 1 TO WKS-NUM-POSICIONES                                 PBORD100
005212     MOVE WKS-NUM-POSICIONES TO WKS-SUB-POS                      PBORD100
005214     MOVE PBAC-POS-SIMBOLO  TO WKS-POS-SIMBOLO (WKS-SUB-POS)      PBORD100
005216     MOVE PBAC-POS-CANTIDAD TO WKS-POS-CANTIDAD (WKS-SUB-POS)     PBORD100
005218     MOVE PBAC-POS-COSTO    TO WKS-POS-COSTO    (WKS-SUB-POS)     PBORD100
005250     READ PBACCTS AT END MOVE 'Y' TO WKS-FIN-CUENTA.             PBORD100
005260 1501-CARGA-POSICION-E. EXIT.                                    PBORD100
005270******************************************************************PBORD100
005280*    APERTURA DE LA BITACORA DE LEDGER: SE ESCRIBE EL RENGLON    *PBORD100
005290*    DE ENCABEZADO UNA SOLA VEZ.  TAMBIEN SE ABRE LA BITACORA    *PBORD100
005300*    DE DISPOSICIONES (PBERR100) PARA TODA LA CORRIDA.           *PBORD100
005310******************************************************************PBORD100
005320 1900-ABRE-BITACORA SECTION.                                     PBORD100
005330     OPEN OUTPUT PBLEDGR                                         PBORD100
005340     IF FS-PBLEDGR NOT EQUAL 0                                   PBORD100
005350        DISPLAY '>>> PBORD100 NO PUDO ABRIR LEDGER' UPON CONSOLE PBORD100
005360        MOVE 93 TO RETURN-CODE                                   PBORD100
005370        GO TO 1900-ABRE-BITACORA-E                               PBORD100
005380     END-IF                                                      PBORD100
005390     WRITE PBLG-ENCABEZADO                                       PBORD100
005400     MOVE 'A' TO WKS-LB-ACCION                                   PBORD100
005410     CALL 'PBERR100' USING WKS-LB-ACCION WKS-LB-CUENTA-ID        PBORD100
005420             WKS-LB-ORDEN-ID WKS-LB-TIPO-EVENTO WKS-LB-MENSAJE   PBORD100
005430             WKS-LB-LINEAS-ESCRITAS.                             PBORD100
005440 1900-ABRE-BITACORA-E. EXIT.                                     PBORD100
005450******************************************************************PBORD100
005460*    P A R S E O   D E   S I M B O L O S   ( A S S E T S )        PBORD100
005470*    LONGITUD > 8 = OPCION, PARSEADA DESDE LA DERECHA:            PBORD100
005480*    8 DIGITOS DE STRIKE EN MILESIMAS, 1 CARACTER C/P, 6 DIGITOS  PBORD100
005490*    DE VENCIMIENTO YYMMDD (SIGLO 2000), RESTO ES EL SUBYACENTE.  PBORD100
005500*    EL RESULTADO QUEDA EN WKS-ULTIMO-ACTIVO.                     PBORD100
005510******************************************************************PBORD100
005520 2000-PARSE-SIMBOLO SECTION.                                     PBORD100
005530     MOVE SPACES TO WKS-ULTIMO-ACTIVO                            PBORD100
005540     MOVE WKS-PS-SIMBOLO TO AI-SIMBOLO OF WKS-ULTIMO-ACTIVO      PBORD100
005550     PERFORM 2005-QUITA-BLANCOS THRU 2005-QUITA-BLANCOS-E        PBORD100
005560     MOVE 0 TO WKS-PS-LONGITUD                                   PBORD100
005570     PERFORM 2006-MIDE-SIMBOLO THRU 2006-MIDE-SIMBOLO-E          PBORD100
005580         VARYING WKS-SUB-COT FROM 21 BY -1                       PBORD100
005590         UNTIL WKS-SUB-COT = 0 OR WKS-PS-LONGITUD NOT EQUAL 0    PBORD100
005600     IF WKS-PS-LONGITUD > 8                                      PBORD100
005610        PERFORM 2010-CLASIFICA-SIMBOLO                           PBORD100
005620            THRU 2010-CLASIFICA-SIMBOLO-E                        PBORD100
005630     ELSE                                                        PBORD100
005640        MOVE 'ASSET' TO AI-TIPO-ACTIVO OF WKS-ULTIMO-ACTIVO      PBORD100
005650     END-IF.                                                     PBORD100
005660 2000-PARSE-SIMBOLO-E. EXIT.                                     PBORD100
005670******************************************************************PBORD100
005680 2005-QUITA-BLANCOS SECTION.                                     PBORD100
005690*    NORMALIZACION: SE PASA A MAYUSCULAS Y SE COMPACTAN LOS      *PBORD100
005700*    BLANCOS INTERMEDIOS DEL SIMBOLO HACIA LA IZQUIERDA.         *PBORD100
005710     INSPECT AI-SIMBOLO OF WKS-ULTIMO-ACTIVO                     PBORD100
005720         CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS             PBORD100
005730     MOVE SPACES TO WKS-PS-BUFFER                                PBORD100
005740     MOVE 0 TO WKS-PS-BUFPOS                                     PBORD100
005750     PERFORM 2007-COMPACTA-CARACTER THRU 2007-COMPACTA-CARACTER-EPBORD100
005760         VARYING WKS-SUB-COT FROM 1 BY 1 UNTIL WKS-SUB-COT > 21  PBORD100
005770     MOVE WKS-PS-BUFFER TO AI-SIMBOLO OF WKS-ULTIMO-ACTIVO.      PBORD100
005780 2005-QUITA-BLANCOS-E. EXIT.                                     PBORD100
005790******************************************************************PBORD100
005800 2007-COMPACTA-CARACTER SECTION.                                 PBORD100
005810     IF AI-SIMBOLO OF WKS-ULTIMO-ACTIVO (WKS-SUB-COT:1)          PBORD100
005820             NOT EQUAL SPACE                                     PBORD100
005830        ADD 1 TO WKS-PS-BUFPOS                                   PBORD100
005840        MOVE AI-SIMBOLO OF WKS-ULTIMO-ACTIVO (WKS-SUB-COT:1)     PBORD100
005850             TO WKS-PS-BUFFER (WKS-PS-BUFPOS:1)                  PBORD100
005860     END-IF.                                                     PBORD100
005870 2007-COMPACTA-CARACTER-E. EXIT.                                 PBORD100
005880******************************************************************PBORD100
005890 2006-MIDE-SIMBOLO SECTION.                                      PBORD100
005900     IF AI-SIMBOLO OF WKS-ULTIMO-ACTIVO (WKS-SUB-COT:1)          PBORD100
005910             NOT EQUAL SPACE                                     PBORD100
005920        MOVE WKS-SUB-COT TO WKS-PS-LONGITUD                      PBORD100
005930     END-IF.                                                     PBORD100
005940 2006-MIDE-SIMBOLO-E. EXIT.                                      PBORD100
005950******************************************************************PBORD100
005960*    CLASIFICACION DE OPCION (LONGITUD > 8): SE PARSEA DESDE LA  *PBORD100
005970*    DERECHA -- 8 DIGITOS DE STRIKE, 1 CARACTER TIPO, 6 DIGITOS  *PBORD100
005980*    DE VENCIMIENTO, RESTO ES SUBYACENTE.                        *PBORD100
005990******************************************************************PBORD100
006000 2010-CLASIFICA-SIMBOLO SECTION.                                 PBORD100
006010     COMPUTE WKS-PS-POS = WKS-PS-LONGITUD - 7                   PBORD100
006020     MOVE AI-SIMBOLO OF WKS-ULTIMO-ACTIVO (WKS-PS-POS:8)        PBORD100
006030          TO WKS-PS-STRIKE-MILS                                  PBORD100
006040     COMPUTE WKS-PS-POS = WKS-PS-LONGITUD - 8                   PBORD100
006050     MOVE AI-SIMBOLO OF WKS-ULTIMO-ACTIVO (WKS-PS-POS:1)        PBORD100
006060          TO WKS-PS-TIPO-CHAR                                    PBORD100
006070     COMPUTE WKS-PS-POS = WKS-PS-LONGITUD - 14                  PBORD100
006080     MOVE AI-SIMBOLO OF WKS-ULTIMO-ACTIVO (WKS-PS-POS:6)        PBORD100
006090          TO WKS-PS-YYMMDD                                       PBORD100
006100     COMPUTE WKS-PS-POS = WKS-PS-LONGITUD - 15                  PBORD100
006110     MOVE SPACES TO WKS-PS-SUBYACENTE                            PBORD100
006120     IF WKS-PS-POS > 0                                          PBORD100
006130        MOVE AI-SIMBOLO OF WKS-ULTIMO-ACTIVO (1:WKS-PS-POS)     PBORD100
006140             TO WKS-PS-SUBYACENTE                                PBORD100
006150     END-IF                                                      PBORD100
006160     MOVE WKS-PS-SUBYACENTE TO AI-SUBYACENTE OF WKS-ULTIMO-ACTIVOPBORD100
006170     COMPUTE AI-VENCE-ANIO OF WKS-ULTIMO-ACTIVO = 2000 + WKS-PS-YYPBORD100
006180     MOVE WKS-PS-MM TO AI-VENCE-MES OF WKS-ULTIMO-ACTIVO         PBORD100
006190     MOVE WKS-PS-DD TO AI-VENCE-DIA OF WKS-ULTIMO-ACTIVO         PBORD100
006200     COMPUTE AI-STRIKE OF WKS-ULTIMO-ACTIVO =                    PBORD100
006210             WKS-PS-STRIKE-MILS / 1000                           PBORD100
006220     PERFORM 2011-BUSCA-C0-P0 THRU 2011-BUSCA-C0-P0-E            PBORD100
006230     IF WKS-HALLADO-PUT                                          PBORD100
006240        MOVE 'PUT'  TO AI-TIPO-ACTIVO OF WKS-ULTIMO-ACTIVO       PBORD100
006250        MOVE 'PUT'  TO AI-TIPO-OPCION OF WKS-ULTIMO-ACTIVO       PBORD100
006260     ELSE                                                        PBORD100
006270        MOVE 'CALL' TO AI-TIPO-ACTIVO OF WKS-ULTIMO-ACTIVO       PBORD100
006280        MOVE 'CALL' TO AI-TIPO-OPCION OF WKS-ULTIMO-ACTIVO       PBORD100
006290     END-IF.                                                     PBORD100
006300 2010-CLASIFICA-SIMBOLO-E. EXIT.                                 PBORD100
006310******************************************************************PBORD100
006320*    BUSCA LA SUBCADENA 'P0' (PUT) O 'C0' (CALL) EN EL SIMBOLO   *PBORD100
006330*    COMPLETO -- EL CARACTER DE TIPO SEGUIDO DEL CERO INICIAL    *PBORD100
006340*    DEL STRIKE RELLENADO.  SI NO APARECE NINGUNA, SE ASUME      *PBORD100
006350*    OPCION GENERICA Y SE CLASIFICA COMO CALL (SIN CONTRAPARTE   *PBORD100
006360*    EN LA LISTA DE TIPOS DE ACTIVO DEL DICCIONARIO DE DATOS).   *PBORD100
006370******************************************************************PBORD100
006380 2011-BUSCA-C0-P0 SECTION.                                       PBORD100
006390     MOVE 'N' TO WKS-TIPO-OPCION-HALLADO                         PBORD100
006400     PERFORM 2012-COMPARA-VENTANA THRU 2012-COMPARA-VENTANA-E    PBORD100
006410         VARYING WKS-SUB-SCAN FROM 1 BY 1                        PBORD100
006420         UNTIL WKS-SUB-SCAN >= WKS-PS-LONGITUD                   PBORD100
006430            OR WKS-TIPO-OPCION-HALLADO NOT EQUAL 'N'.            PBORD100
006440 2011-BUSCA-C0-P0-E. EXIT.                                       PBORD100
006450******************************************************************PBORD100
006460 2012-COMPARA-VENTANA SECTION.                                   PBORD100
006470     IF AI-SIMBOLO OF WKS-ULTIMO-ACTIVO (WKS-SUB-SCAN:2)         PBORD100
006480             EQUAL 'P0'                                          PBORD100
006490        MOVE 'P' TO WKS-TIPO-OPCION-HALLADO                      PBORD100
006500     ELSE                                                        PBORD100
006510        IF AI-SIMBOLO OF WKS-ULTIMO-ACTIVO (WKS-SUB-SCAN:2)      PBORD100
006520                EQUAL 'C0'                                       PBORD100
006530           MOVE 'C' TO WKS-TIPO-OPCION-HALLADO                   PBORD100
006540        END-IF                                                   PBORD100
006550     END-IF.                                                     PBORD100
006560 2012-COMPARA-VENTANA-E. EXIT.                                   PBORD100
006570******************************************************************PBORD100
006580*    VALOR INTRINSECO: CALL = MAX(SUBYACENTE - STRIKE, 0)        *PBORD100
006590*    PUT  = MAX(STRIKE - SUBYACENTE, 0).  SE USA WKS-ACTIVO-1    *PBORD100
006600*    (STRIKE/TIPO) Y WKS-COT-SUBYAC DE LA COTIZACION DEL LEG.    *PBORD100
006610******************************************************************PBORD100
006620 2030-VALOR-INTRINSECO SECTION.                                  PBORD100
006630     IF AI-OPCION-CALL OF WKS-ACTIVO-1                           PBORD100
006640        COMPUTE WKS-VALOR-INTRINSECO ROUNDED =                   PBORD100
006650                WKS-COT-SUBYAC (WKS-IX-COT) -                    PBORD100
006660                AI-STRIKE OF WKS-ACTIVO-1                        PBORD100
006670     ELSE                                                        PBORD100
006680        COMPUTE WKS-VALOR-INTRINSECO ROUNDED =                   PBORD100
006690                AI-STRIKE OF WKS-ACTIVO-1 -                      PBORD100
006700                WKS-COT-SUBYAC (WKS-IX-COT)                      PBORD100
006710     END-IF                                                      PBORD100
006720     IF WKS-VALOR-INTRINSECO < 0                                 PBORD100
006730        MOVE 0 TO WKS-VALOR-INTRINSECO                           PBORD100
006740     END-IF.                                                     PBORD100
006750 2030-VALOR-INTRINSECO-E. EXIT.                                  PBORD100
006760******************************************************************PBORD100
006770*    VALOR EXTRINSECO = VALOR ABSOLUTO DEL PRECIO - INTRINSECO.  *PBORD100
006780******************************************************************PBORD100
006790 2040-VALOR-EXTRINSECO SECTION.                                  PBORD100
006800     PERFORM 2030-VALOR-INTRINSECO THRU 2030-VALOR-INTRINSECO-E  PBORD100
006860     COMPUTE WKS-VALOR-EXTRINSECO =                              PBORD100
006870             WKS-COT-PRECIO (WKS-IX-COT) -                       PBORD100
006875             WKS-VALOR-INTRINSECO.                               PBORD100
006890 2040-VALOR-EXTRINSECO-E. EXIT.                                  PBORD100
006900******************************************************************PBORD100
006910*    DIAS A VENCIMIENTO = JULIANO(VENCIMIENTO) - JULIANO(HOY),   *PBORD100
006920*    CALCULADO CON TABLA DE DIAS ACUMULADOS (SIN FUNCIONES       *PBORD100
006930*    INTRINSECAS) EN 2055-CALCULA-JULIANO.                       PBORD100
006940******************************************************************PBORD100
006950 2050-DIAS-VENCIMIENTO SECTION.                                  PBORD100
006960     MOVE AI-FECHA-VENCE OF WKS-ACTIVO-1 TO WKS-CJ-FECHA         PBORD100
006970     PERFORM 2055-CALCULA-JULIANO THRU 2055-CALCULA-JULIANO-E    PBORD100
006980     MOVE WKS-CJ-JULIANO TO WKS-CJ-JULIANO-1                     PBORD100
006990     MOVE WKS-FECHA-HOY TO WKS-CJ-FECHA                          PBORD100
007000     PERFORM 2055-CALCULA-JULIANO THRU 2055-CALCULA-JULIANO-E    PBORD100
007010     MOVE WKS-CJ-JULIANO TO WKS-CJ-JULIANO-2                     PBORD100
007020     COMPUTE WKS-DIAS-VENCIMIENTO =                              PBORD100
007030             WKS-CJ-JULIANO-1 - WKS-CJ-JULIANO-2.                PBORD100
007040 2050-DIAS-VENCIMIENTO-E. EXIT.                                  PBORD100
007050******************************************************************PBORD100
007060*    NUMERO JULIANO PROLEPTICO GREGORIANO (DIAS DESDE UN ORIGEN  *PBORD100
007070*    FIJO) A PARTIR DE WKS-CJ-FECHA (YYYYMMDD).  BASADO EN LA    *PBORD100
007080*    MISMA IDEA DE TABLA-DIAS QUE USA EL AREA DE COBROS PARA     *PBORD100
007090*    MORAS, PERO CON AJUSTE DE SIGLO/CUATRIENIO COMPLETO.        *PBORD100
007100******************************************************************PBORD100
007110 2055-CALCULA-JULIANO SECTION.                                   PBORD100
007120     COMPUTE WKS-CJ-ANIO-1 = WKS-CJ-ANIO - 1                     PBORD100
007130     DIVIDE WKS-CJ-ANIO-1 BY 4   GIVING WKS-CJ-DIV4              PBORD100
007140             REMAINDER WKS-CJ-RESIDUO                            PBORD100
007150     DIVIDE WKS-CJ-ANIO-1 BY 100 GIVING WKS-CJ-DIV100            PBORD100
007160             REMAINDER WKS-CJ-RESIDUO                            PBORD100
007170     DIVIDE WKS-CJ-ANIO-1 BY 400 GIVING WKS-CJ-DIV400            PBORD100
007180             REMAINDER WKS-CJ-RESIDUO                            PBORD100
007190     DIVIDE WKS-CJ-ANIO BY 4   GIVING WKS-CJ-RESIDUO             PBORD100
007200             REMAINDER WKS-CJ-RESIDUO                            PBORD100
007210     MOVE 'N' TO WKS-CJ-BISIESTO                                 PBORD100
007220     IF WKS-CJ-RESIDUO EQUAL 0                                   PBORD100
007230        MOVE 'Y' TO WKS-CJ-BISIESTO                              PBORD100
007240        DIVIDE WKS-CJ-ANIO BY 100 GIVING WKS-CJ-RESIDUO          PBORD100
007250                REMAINDER WKS-CJ-RESIDUO                         PBORD100
007260        IF WKS-CJ-RESIDUO EQUAL 0                                PBORD100
007270           MOVE 'N' TO WKS-CJ-BISIESTO                           PBORD100
007280           DIVIDE WKS-CJ-ANIO BY 400 GIVING WKS-CJ-RESIDUO       PBORD100
007290                   REMAINDER WKS-CJ-RESIDUO                      PBORD100
007300           IF WKS-CJ-RESIDUO EQUAL 0                             PBORD100
007310              MOVE 'Y' TO WKS-CJ-BISIESTO                        PBORD100
007320           END-IF                                                PBORD100
007330        END-IF                                                   PBORD100
007340     END-IF                                                      PBORD100
007350     MOVE WKS-DIAS-ACUM-MES (WKS-CJ-MES) TO WKS-CJ-DIAS-ANIO     PBORD100
007360     ADD WKS-CJ-DIA TO WKS-CJ-DIAS-ANIO                          PBORD100
007370     IF WKS-CJ-ES-BISIESTO AND WKS-CJ-MES > 2                    PBORD100
007380        ADD 1 TO WKS-CJ-DIAS-ANIO                                PBORD100
007390     END-IF                                                      PBORD100
007400     COMPUTE WKS-CJ-JULIANO = (WKS-CJ-ANIO-1 * 365) + WKS-CJ-DIV4PBORD100
007410             - WKS-CJ-DIV100 + WKS-CJ-DIV400 + WKS-CJ-DIAS-ANIO. PBORD100
007420 2055-CALCULA-JULIANO-E. EXIT.                                   PBORD100
007430******************************************************************PBORD100
007440*    CARGA DE ORDENES: UN REGISTRO CABECERA (H) SEGUIDO POR      *PBORD100
007450*    N REGISTROS DE PIERNA (L), N = PBOR-CANT-LEGS.  TODAS LAS   *PBORD100
007460*    ORDENES SE CARGAN A MEMORIA (SE REQUIERE ACCESO ALEATORIO   *PBORD100
007470*    PARA LOS GRUPOS OCO Y PARA REEVALUAR TRAILING-STOP).        *PBORD100
007480******************************************************************PBORD100
007490 2900-CARGA-ORDENES SECTION.                                      PBORD100
007500     READ PBORDER AT END MOVE 'Y' TO WKS-FIN-ORDENES.             PBORD100
007510     PERFORM 2901-PROCESA-CABECERA THRU 2901-PROCESA-CABECERA-E   PBORD100
007520         UNTIL FIN-ORDENES.                                       PBORD100
007530 2900-CARGA-ORDENES-E. EXIT.                                      PBORD100
007540******************************************************************PBORD100
007550 2901-PROCESA-CABECERA SECTION.                                   PBORD100
007560     ADD 1 TO WKS-NUM-ORDENES                                     PBORD100
007570     MOVE WKS-NUM-ORDENES TO WKS-SUB-ORD                          PBORD100
007580     MOVE PBOR-ORDEN-ID       TO WKS-ORD-ID       (WKS-SUB-ORD)   PBORD100
007590     MOVE PBOR-CONDICION      TO WKS-ORD-CONDICION (WKS-SUB-ORD)  PBORD100
007600     MOVE PBOR-PRECIO-ORDEN   TO WKS-ORD-PRECIO   (WKS-SUB-ORD)   PBORD100
007610     MOVE PBOR-PRECIO-PRESENTE                                    PBORD100
007620              TO WKS-ORD-PRECIO-PRES (WKS-SUB-ORD)                PBORD100
007630     MOVE PBOR-ESTADO         TO WKS-ORD-ESTADO   (WKS-SUB-ORD)   PBORD100
007640     MOVE PBOR-TRAIL          TO WKS-ORD-TRAIL    (WKS-SUB-ORD)   PBORD100
007650     MOVE PBOR-TRAIL-ES-PCT                                       PBORD100
007660              TO WKS-ORD-TRAIL-PCT   (WKS-SUB-ORD)                PBORD100
007670     MOVE PBOR-TRAIL-MEJOR    TO WKS-ORD-TRAIL-MEJOR (WKS-SUB-ORD)PBORD100
007680     MOVE PBOR-TRAIL-MEJOR-PRES                                   PBORD100
007690              TO WKS-ORD-TRAIL-MEJOR-PR (WKS-SUB-ORD)             PBORD100
007700     MOVE PBOR-GRUPO-OCO-ID   TO WKS-ORD-OCO-ID   (WKS-SUB-ORD)   PBORD100
007710     MOVE PBOR-CANT-LEGS      TO WKS-ORD-NUM-LEGS (WKS-SUB-ORD)   PBORD100
007720     PERFORM 2902-CARGA-LEG THRU 2902-CARGA-LEG-E                 PBORD100
007730         VARYING WKS-SUB-LEG FROM 1 BY 1                          PBORD100
007740        UNTIL WKS-SUB-LEG > WKS-ORD-NUM-LEGS (WKS-SUB-ORD)        PBORD100
007745           OR FIN-ORDENES                                         PBORD100
007748     IF NOT FIN-ORDENES                                           PBORD100
007749        PERFORM 3005-VALIDA-ORDEN-LEIDA THRU                      PBORD100
007751             3005-VALIDA-ORDEN-LEIDA-E                            PBORD100
007753     END-IF.                                                      PBORD100
007760 2901-PROCESA-CABECERA-E. EXIT.                                   PBORD100
007770******************************************************************PBORD100
007780 2902-CARGA-LEG SECTION.                                          PBORD100
007790     READ PBORDER AT END MOVE 'Y' TO WKS-FIN-ORDENES.             PBORD100
007800     IF NOT FIN-ORDENES                                           PBORD100
007810        MOVE PBOR-LEG-SIMBOLO TO                                  PBORD100
007820             WKS-LEG-SIMBOLO (WKS-SUB-ORD WKS-SUB-LEG)            PBORD100
007830        MOVE PBOR-LEG-TIPO TO                                     PBORD100
007840             WKS-LEG-TIPO (WKS-SUB-ORD WKS-SUB-LEG)               PBORD100
007850        MOVE PBOR-LEG-CANTIDAD TO                                 PBORD100
007860             WKS-LEG-CANTIDAD (WKS-SUB-ORD WKS-SUB-LEG)           PBORD100
007870        MOVE PBOR-LEG-PRECIO TO                                   PBORD100
007880             WKS-LEG-PRECIO (WKS-SUB-ORD WKS-SUB-LEG)             PBORD100
007890        MOVE PBOR-LEG-PRECIO-PRES TO                              PBORD100
007900             WKS-LEG-PRECIO-PRES (WKS-SUB-ORD WKS-SUB-LEG)        PBORD100
007910     END-IF.                                                      PBORD100
007920 2902-CARGA-LEG-E. EXIT.                                          PBORD100
007925******************************************************************PBORD100
007935    *   VALIDACIONES DE CARGA (REGLAS 2 Y 3): SE RECHAZA LA ORDEN PBORD100
007945    *   SI DOS PIERNAS COMPARTEN SIMBOLO, O SI ES TRAILING-STOP   PBORD100
007955    *   CON TRAIL NO MAYOR A CERO.  LA ORDEN QUEDA COMO REJECTED  PBORD100
007965    *   Y NO SE VUELVE A INTENTAR (EL DEFECTO ESTA EN EL DATO,    PBORD100
007975    *   NO EN EL MERCADO).                                        PBORD100
007985******************************************************************PBORD100
007995 3005-VALIDA-ORDEN-LEIDA SECTION.                                 PBORD100
008005     MOVE 'Y' TO WKS-ORDEN-VALIDA                                 PBORD100
008015     PERFORM 3006-BUSCA-SIMBOLO-REPETIDO THRU                     PBORD100
008025         3006-BUSCA-SIMBOLO-REPETIDO-E                            PBORD100
008035     VARYING WKS-SUB-LEG FROM 1 BY 1                              PBORD100
008045     UNTIL WKS-SUB-LEG > WKS-ORD-NUM-LEGS (WKS-SUB-ORD)           PBORD100
008055       OR NOT ORDEN-ES-VALIDA                                     PBORD100
008065     IF NOT ORDEN-ES-VALIDA                                       PBORD100
008075       MOVE 'ORDEN RECHAZADA AL CARGAR: DOS PIERNAS CON EL MISMO  PBORD100
008085       SIMBOLO.' TO WKS-LB-MENSAJE                                PBORD100
008095       PERFORM 3008-RECHAZA-CARGA THRU 3008-RECHAZA-CARGA-E       PBORD100
008105       GO TO 3005-VALIDA-ORDEN-LEIDA-E                            PBORD100
008115     END-IF                                                       PBORD100
008125     IF WKS-ORD-CONDICION (WKS-SUB-ORD) EQUAL 'TRAILING-STOP'     PBORD100
008135       AND WKS-ORD-TRAIL (WKS-SUB-ORD) NOT > 0                    PBORD100
008145       MOVE 'N' TO WKS-ORDEN-VALIDA                               PBORD100
008155       MOVE 'ORDEN RECHAZADA AL CARGAR: TRAIL DE TRAILING-STOP NO PBORD100
008165       ES MAYOR A CERO.' TO WKS-LB-MENSAJE                        PBORD100
008175       PERFORM 3008-RECHAZA-CARGA THRU 3008-RECHAZA-CARGA-E       PBORD100
008185     END-IF.                                                      PBORD100
008195 3005-VALIDA-ORDEN-LEIDA-E. EXIT.                                 PBORD100
008205******************************************************************PBORD100
008215 3006-BUSCA-SIMBOLO-REPETIDO SECTION.                             PBORD100
008225    PERFORM 3007-COMPARA-CONTRA-PIERNA THRU                       PBORD100
008235        3007-COMPARA-CONTRA-PIERNA-E                              PBORD100
008245    VARYING WKS-SUB-LEG2 FROM 1 BY 1                              PBORD100
008255    UNTIL WKS-SUB-LEG2 > WKS-ORD-NUM-LEGS (WKS-SUB-ORD)           PBORD100
008265      OR NOT ORDEN-ES-VALIDA.                                     PBORD100
008275 3006-BUSCA-SIMBOLO-REPETIDO-E. EXIT.                             PBORD100
008285******************************************************************PBORD100
008295 3007-COMPARA-CONTRA-PIERNA SECTION.                              PBORD100
008305    IF WKS-SUB-LEG2 NOT EQUAL WKS-SUB-LEG                         PBORD100
008315       IF WKS-LEG-SIMBOLO (WKS-SUB-ORD WKS-SUB-LEG) EQUAL         PBORD100
008325          WKS-LEG-SIMBOLO (WKS-SUB-ORD WKS-SUB-LEG2)              PBORD100
008335          MOVE 'N' TO WKS-ORDEN-VALIDA                            PBORD100
008345       END-IF                                                     PBORD100
008355    END-IF.                                                       PBORD100
008365 3007-COMPARA-CONTRA-PIERNA-E. EXIT.                              PBORD100
008375******************************************************************PBORD100
008385 3008-RECHAZA-CARGA SECTION.                                      PBORD100
008395    MOVE 'REJECTED' TO WKS-ORD-ESTADO (WKS-SUB-ORD)               PBORD100
008405    MOVE 'E' TO WKS-LB-ACCION                                     PBORD100
008415    MOVE WKS-CTA-ID TO WKS-LB-CUENTA-ID                           PBORD100
008425    MOVE WKS-ORD-ID (WKS-SUB-ORD) TO WKS-LB-ORDEN-ID              PBORD100
008435    MOVE 'RECHAZO' TO WKS-LB-TIPO-EVENTO                          PBORD100
008445    CALL 'PBERR100' USING WKS-LB-ACCION WKS-LB-CUENTA-ID          PBORD100
008455        WKS-LB-ORDEN-ID WKS-LB-TIPO-EVENTO WKS-LB-MENSAJE         PBORD100
008465        WKS-LB-LINEAS-ESCRITAS.                                   PBORD100
008475 3008-RECHAZA-CARGA-E. EXIT.                                      PBORD100
008480******************************************************************PBORD100
008490*    MOTOR DE LLENADO DE ORDENES (SECCION 3000).  RECORRE LAS     PBORD100
008500*    ORDENES QUE NO PERTENECEN A UN GRUPO OCO Y LES APLICA EL     PBORD100
008510*    MOTOR COMPARTIDO 3020-INTENTA-LLENAR.  LAS ORDENES DE UN     PBORD100
008520*    GRUPO OCO SE EVALUAN APARTE, EN LA SECCION 3200.             PBORD100
008530******************************************************************PBORD100
008540 3000-PROCESA-ORDENES SECTION.                                    PBORD100
008550     PERFORM 3010-PROCESA-UNA-ORDEN THRU 3010-PROCESA-UNA-ORDEN-E PBORD100
008560         VARYING WKS-SUB-ORD FROM 1 BY 1                          PBORD100
008570         UNTIL WKS-SUB-ORD > WKS-NUM-ORDENES.                     PBORD100
008580 3000-PROCESA-ORDENES-E. EXIT.                                    PBORD100
008590******************************************************************PBORD100
008120 3010-PROCESA-UNA-ORDEN SECTION.                                  PBORD100
008130     IF WKS-ORD-OCO-ID (WKS-SUB-ORD) EQUAL SPACES                 PBORD100
008140        AND WKS-ORD-ABIERTA (WKS-SUB-ORD)                         PBORD100
008150        PERFORM 3020-INTENTA-LLENAR THRU 3020-INTENTA-LLENAR-E    PBORD100
008160     END-IF.                                                      PBORD100
008170 3010-PROCESA-UNA-ORDEN-E. EXIT.                                  PBORD100
008180******************************************************************PBORD100
008190*    3020-INTENTA-LLENAR ES EL MOTOR COMPARTIDO DE LLENADO.       PBORD100
008200*    OPERA SOBRE LA ORDEN DE LA POSICION WKS-SUB-ORD, LA CUAL     PBORD100
008210*    DEBE SER ESTABLECIDA POR EL LLAMADOR (PROCESO NORMAL O       PBORD100
008220*    EVALUACION DE GRUPO OCO).  PASOS DEL MOTOR:                  PBORD100
008230*      1. PRECIO ESTIMADO POR PIERNA (COTIZACION * SIGNO CANT.)   PBORD100
008240*      2. COSTO DE LA ORDEN = SUMA (PRECIO PIERNA * CANT. ABS.)   PBORD100
008250*      3. SI ES TRAILING-STOP, ACTUALIZA EL MEJOR PRECIO          PBORD100
008260*      4. PRUEBA DE DISPARO SEGUN LA CONDICION DE LA ORDEN        PBORD100
008270*      5. SI DISPARA, LLENA CADA PIERNA (EFECTIVO, POSICIONES,    PBORD100
008280*         BITACORA DE LEDGER)                                     PBORD100
008290*      6. PURGA POSICIONES EN CERO Y RECALCULA EL MARGEN          PBORD100
008300*      7. SI DISPARA, MARCA LA ORDEN COMO LLENADA                 PBORD100
008310******************************************************************PBORD100
008320 3020-INTENTA-LLENAR SECTION.                                     PBORD100
008330     MOVE 0 TO WKS-COSTO-ORDEN                                    PBORD100
008340     MOVE 'Y' TO WKS-ORDEN-VALIDA                                 PBORD100
008350     PERFORM 3021-ESTIMA-PIERNA THRU 3021-ESTIMA-PIERNA-E         PBORD100
008360         VARYING WKS-SUB-LEG FROM 1 BY 1                          PBORD100
008370         UNTIL WKS-SUB-LEG > WKS-ORD-NUM-LEGS (WKS-SUB-ORD)       PBORD100
008380     IF NOT ORDEN-ES-VALIDA                                       PBORD100
008390        PERFORM 3070-RECHAZA-ORDEN THRU 3070-RECHAZA-ORDEN-E      PBORD100
008400        GO TO 3020-INTENTA-LLENAR-E                               PBORD100
008410     END-IF                                                       PBORD100
008420     IF WKS-ORD-CONDICION (WKS-SUB-ORD) EQUAL 'TRAILING-STOP'     PBORD100
008430        PERFORM 3025-EVALUA-TRAILING THRU 3025-EVALUA-TRAILING-E  PBORD100
008440     END-IF                                                       PBORD100
008450     PERFORM 3030-EVALUA-DISPARO THRU 3030-EVALUA-DISPARO-E       PBORD100
008460     IF ORDEN-SI-DISPARO                                          PBORD100
008470        MOVE 'Y' TO WKS-ORDEN-VALIDA                              PBORD100
008480        PERFORM 3040-LLENA-ORDEN THRU 3040-LLENA-ORDEN-E          PBORD100
008490        IF ORDEN-ES-VALIDA                                        PBORD100
008500           PERFORM 3060-MARCA-LLENADA THRU 3060-MARCA-LLENADA-E   PBORD100
008510        END-IF                                                    PBORD100
008520     END-IF                                                       PBORD100
008530     PERFORM 3050-PURGA-POSICIONES THRU 3050-PURGA-POSICIONES-E   PBORD100
008540     PERFORM 4000-RECALCULA-MARGEN THRU 4000-RECALCULA-MARGEN-E.  PBORD100
008550 3020-INTENTA-LLENAR-E. EXIT.                                     PBORD100
008560******************************************************************PBORD100
008570*    PASO 1: PRECIO ESTIMADO DE LA PIERNA = COTIZACION CON EL     PBORD100
008580*    SIGNO DE LA CANTIDAD (COMPRA = POSITIVO, VENTA = NEGATIVO).  PBORD100
008590*    SI NO HAY COTIZACION PARA EL SIMBOLO, LA ORDEN SE RECHAZA.   PBORD100
008600******************************************************************PBORD100
008610 3021-ESTIMA-PIERNA SECTION.                                      PBORD100
008620     MOVE WKS-LEG-SIMBOLO (WKS-SUB-ORD WKS-SUB-LEG)               PBORD100
008630             TO WKS-BUSCA-SIMBOLO                                 PBORD100
008640     PERFORM 1010-BUSCA-COTIZACION THRU 1010-BUSCA-COTIZACION-E   PBORD100
008650     IF NOT COTIZ-SI-ENCONTRADA                                   PBORD100
008660        MOVE 'N' TO WKS-ORDEN-VALIDA                              PBORD100
008670     ELSE                                                         PBORD100
008680        IF WKS-LEG-CANTIDAD (WKS-SUB-ORD WKS-SUB-LEG) < 0         PBORD100
008690           COMPUTE WKS-LEG-PRECIO-EST (WKS-SUB-ORD WKS-SUB-LEG) = PBORD100
008700                WKS-COT-PRECIO (WKS-IX-COT) * -1                  PBORD100
008710        ELSE                                                      PBORD100
008720           MOVE WKS-COT-PRECIO (WKS-IX-COT)                       PBORD100
008730                TO WKS-LEG-PRECIO-EST (WKS-SUB-ORD WKS-SUB-LEG)   PBORD100
008740        END-IF                                                    PBORD100
008750        PERFORM 3022-CANTIDAD-ABSOLUTA                            PBORD100
008760             THRU 3022-CANTIDAD-ABSOLUTA-E                        PBORD100
008770        COMPUTE WKS-COSTO-ORDEN = WKS-COSTO-ORDEN +               PBORD100
008780             (WKS-LEG-PRECIO-EST (WKS-SUB-ORD WKS-SUB-LEG) *      PBORD100
008790              WKS-CANT-ABS)                                       PBORD100
008800     END-IF.                                                      PBORD100
008810 3021-ESTIMA-PIERNA-E. EXIT.                                      PBORD100
008820******************************************************************PBORD100
008830*    VALOR ABSOLUTO DE LA CANTIDAD DE LA PIERNA ACTUAL (NO HAY    PBORD100
008840*    FUNCION INTRINSECA DE VALOR ABSOLUTO EN ESTA VERSION DEL     PBORD100
008850*    COMPILADOR; SE CALCULA A MANO).                              PBORD100
008860******************************************************************PBORD100
008870 3022-CANTIDAD-ABSOLUTA SECTION.                                  PBORD100
008880     IF WKS-LEG-CANTIDAD (WKS-SUB-ORD WKS-SUB-LEG) < 0            PBORD100
008890        COMPUTE WKS-CANT-ABS =                                    PBORD100
008900             WKS-LEG-CANTIDAD (WKS-SUB-ORD WKS-SUB-LEG) * -1      PBORD100
008910     ELSE                                                         PBORD100
008920        MOVE WKS-LEG-CANTIDAD (WKS-SUB-ORD WKS-SUB-LEG)           PBORD100
008930             TO WKS-CANT-ABS                                      PBORD100
008940     END-IF.                                                      PBORD100
008950 3022-CANTIDAD-ABSOLUTA-E. EXIT.                                  PBORD100
008960******************************************************************PBORD100
008970*    PASO 3: TRAILING-STOP.  EL MEJOR COSTO SOLO SE MUEVE HACIA   PBORD100
008980*    ABAJO (NUNCA RETROCEDE).  EL MONTO DE SEGUIMIENTO ES         PBORD100
008990*    PORCENTUAL O ABSOLUTO SEGUN WKS-ORD-TRAIL-PCT.  EL PRECIO    PBORD100
009000*    DE DISPARO QUEDA EN WKS-ORD-PRECIO PARA QUE LA PRUEBA DE     PBORD100
009010*    DISPARO (3030) LO USE COMO SI FUERA UNA ORDEN STOP.          PBORD100
009020******************************************************************PBORD100
009030 3025-EVALUA-TRAILING SECTION.                                    PBORD100
009040     IF WKS-ORD-CON-TRAIL-MEJOR (WKS-SUB-ORD)                     PBORD100
009050        IF WKS-COSTO-ORDEN < WKS-ORD-TRAIL-MEJOR (WKS-SUB-ORD)    PBORD100
009060           MOVE WKS-COSTO-ORDEN                                   PBORD100
009070                TO WKS-ORD-TRAIL-MEJOR (WKS-SUB-ORD)              PBORD100
009080        END-IF                                                    PBORD100
009090     ELSE                                                         PBORD100
009100        MOVE WKS-COSTO-ORDEN TO WKS-ORD-TRAIL-MEJOR (WKS-SUB-ORD) PBORD100
009110        MOVE 'Y' TO WKS-ORD-TRAIL-MEJOR-PR (WKS-SUB-ORD)          PBORD100
009120     END-IF                                                       PBORD100
009130     IF WKS-ORD-TRAIL-MEJOR (WKS-SUB-ORD) < 0                     PBORD100
009140        COMPUTE WKS-TRAIL-MONTO =                                 PBORD100
009150             WKS-ORD-TRAIL-MEJOR (WKS-SUB-ORD) * -1               PBORD100
009160     ELSE                                                         PBORD100
009170        MOVE WKS-ORD-TRAIL-MEJOR (WKS-SUB-ORD) TO WKS-TRAIL-MONTO PBORD100
009180     END-IF                                                       PBORD100
009190     IF WKS-ORD-TRAIL-ES-PCT (WKS-SUB-ORD)                        PBORD100
009200        COMPUTE WKS-TRAIL-MONTO ROUNDED =                         PBORD100
009210             WKS-TRAIL-MONTO * WKS-ORD-TRAIL (WKS-SUB-ORD) / 100  PBORD100
009220     ELSE                                                         PBORD100
009230        MOVE WKS-ORD-TRAIL (WKS-SUB-ORD) TO WKS-TRAIL-MONTO       PBORD100
009240     END-IF                                                       PBORD100
009250     COMPUTE WKS-PRECIO-DISPARO =                                 PBORD100
009260          WKS-ORD-TRAIL-MEJOR (WKS-SUB-ORD)                       PBORD100
009270          + WKS-TRAIL-MONTO                                       PBORD100
009280     MOVE WKS-PRECIO-DISPARO TO WKS-ORD-PRECIO (WKS-SUB-ORD)      PBORD100
009290     MOVE 'Y' TO WKS-ORD-PRECIO-PRES (WKS-SUB-ORD).               PBORD100
009300 3025-EVALUA-TRAILING-E. EXIT.                                    PBORD100
009310******************************************************************PBORD100
009320*    PASO 4: PRUEBA DE DISPARO.  MARKET SIEMPRE DISPARA; LIMIT    PBORD100
009330*    DISPARA CUANDO EL COSTO ES MENOR O IGUAL AL PRECIO; STOP Y   PBORD100
009340*    TRAILING-STOP DISPARAN CUANDO EL COSTO ES MAYOR O IGUAL AL   PBORD100
009350*    PRECIO (EL DE TRAILING YA FUE ACTUALIZADO EN EL PASO 3).     PBORD100
009360******************************************************************PBORD100
009370 3030-EVALUA-DISPARO SECTION.                                     PBORD100
009380     MOVE 'N' TO WKS-ORDEN-DISPARADA                              PBORD100
009390     IF WKS-ORD-CONDICION (WKS-SUB-ORD) EQUAL 'MARKET'            PBORD100
009400        MOVE 'Y' TO WKS-ORDEN-DISPARADA                           PBORD100
009410     ELSE                                                         PBORD100
009420        IF WKS-ORD-CONDICION (WKS-SUB-ORD) EQUAL 'LIMIT'          PBORD100
009430           IF WKS-ORD-CON-PRECIO (WKS-SUB-ORD)                    PBORD100
009440              AND WKS-COSTO-ORDEN <= WKS-ORD-PRECIO (WKS-SUB-ORD) PBORD100
009450              MOVE 'Y' TO WKS-ORDEN-DISPARADA                     PBORD100
009460           END-IF                                                 PBORD100
009470        ELSE                                                      PBORD100
009480           IF WKS-ORD-CON-PRECIO (WKS-SUB-ORD)                    PBORD100
009490              AND WKS-COSTO-ORDEN >= WKS-ORD-PRECIO (WKS-SUB-ORD) PBORD100
009500              MOVE 'Y' TO WKS-ORDEN-DISPARADA                     PBORD100
009510           END-IF                                                 PBORD100
009520        END-IF                                                    PBORD100
009530     END-IF.                                                      PBORD100
009540 3030-EVALUA-DISPARO-E. EXIT.                                     PBORD100
009550*    PASO 5: LLENADO DE CADA PIERNA CUANDO LA ORDEN DISPARA.      PBORD100
009560******************************************************************PBORD100
009570 3040-LLENA-ORDEN SECTION.                                        PBORD100
009580     MOVE 'Y' TO WKS-ORDEN-VALIDA                                 PBORD100
009590     PERFORM 3041-LLENA-PIERNA THRU 3041-LLENA-PIERNA-E           PBORD100
009600         VARYING WKS-SUB-LEG FROM 1 BY 1                          PBORD100
009610         UNTIL WKS-SUB-LEG > WKS-ORD-NUM-LEGS (WKS-SUB-ORD)       PBORD100
009620            OR NOT ORDEN-ES-VALIDA.                               PBORD100
009630 3040-LLENA-ORDEN-E. EXIT.                                        PBORD100
009640******************************************************************PBORD100
009650*    POR PIERNA: VALIDA SIGNO, TOMA POSICION/EFECTIVO ANTES,      PBORD100
009660*    CLASIFICA EL MULTIPLICADOR (100 SI ES OPCION), APLICA EL     PBORD100
009670*    IMPACTO EN EFECTIVO, ABRE O CIERRA LA POSICION, TOMA         PBORD100
009680*    POSICION/EFECTIVO DESPUES Y ESCRIBE EL RENGLON DE LEDGER.    PBORD100
009690******************************************************************PBORD100
009700 3041-LLENA-PIERNA SECTION.                                       PBORD100
009710     PERFORM 3042-VALIDA-SIGNO-PIERNA                             PBORD100
009720          THRU 3042-VALIDA-SIGNO-PIERNA-E                         PBORD100
009730     IF ORDEN-ES-VALIDA                                           PBORD100
009740        PERFORM 3043-SUMA-POSICION-SIMBOLO                        PBORD100
009750             THRU 3043-SUMA-POSICION-SIMBOLO-E                    PBORD100
009760        MOVE WKS-POS-SUMA TO WKS-POS-ANTES                        PBORD100
009770        MOVE WKS-CTA-EFECTIVO TO WKS-EFECTIVO-ANTES               PBORD100
009780        PERFORM 3022-CANTIDAD-ABSOLUTA                            PBORD100
009790             THRU 3022-CANTIDAD-ABSOLUTA-E                        PBORD100
009800        PERFORM 3045-CLASIFICA-MULTIPLICADOR                      PBORD100
009810             THRU 3045-CLASIFICA-MULTIPLICADOR-E                  PBORD100
009820        PERFORM 3046-IMPACTO-EFECTIVO THRU 3046-IMPACTO-EFECTIVO-EPBORD100
009830        IF WKS-LEG-BTO (WKS-SUB-ORD WKS-SUB-LEG)                  PBORD100
009840           OR WKS-LEG-STO (WKS-SUB-ORD WKS-SUB-LEG)               PBORD100
009850           PERFORM 3047-ABRE-POSICION THRU 3047-ABRE-POSICION-E   PBORD100
009860        ELSE                                                      PBORD100
009870           PERFORM 3048-CIERRA-POSICION                           PBORD100
009880                THRU 3048-CIERRA-POSICION-E                       PBORD100
009890        END-IF                                                    PBORD100
009900        IF ORDEN-ES-VALIDA                                        PBORD100
009910           PERFORM 3043-SUMA-POSICION-SIMBOLO                     PBORD100
009920                THRU 3043-SUMA-POSICION-SIMBOLO-E                 PBORD100
009930           MOVE WKS-POS-SUMA TO WKS-POS-DESPUES                   PBORD100
009940           MOVE WKS-CTA-EFECTIVO TO WKS-EFECTIVO-DESPUES          PBORD100
009950           PERFORM 3055-ESCRIBE-LEDGER THRU 3055-ESCRIBE-LEDGER-E PBORD100
009960        END-IF                                                    PBORD100
009970     END-IF.                                                      PBORD100
009980 3041-LLENA-PIERNA-E. EXIT.                                       PBORD100
009990******************************************************************PBORD100
010000*    VALIDACION DE SIGNO: PIERNAS DE COMPRA (BTO/BTC) LLEVAN      PBORD100
010010*    CANTIDAD Y PRECIO NO NEGATIVOS; PIERNAS DE VENTA (STO/STC)   PBORD100
010020*    LLEVAN CANTIDAD Y PRECIO NO POSITIVOS.  CUALQUIER OTRA       PBORD100
010030*    COMBINACION ES UN ERROR DE DATOS Y SE RECHAZA LA ORDEN.      PBORD100
010040******************************************************************PBORD100
010050 3042-VALIDA-SIGNO-PIERNA SECTION.                                PBORD100
010060     MOVE 'Y' TO WKS-ORDEN-VALIDA                                 PBORD100
010070     IF WKS-LEG-BTO (WKS-SUB-ORD WKS-SUB-LEG)                     PBORD100
010080        OR WKS-LEG-BTC (WKS-SUB-ORD WKS-SUB-LEG)                  PBORD100
010090        IF WKS-LEG-CANTIDAD (WKS-SUB-ORD WKS-SUB-LEG) NOT > 0     PBORD100
010100           OR WKS-LEG-PRECIO-EST (WKS-SUB-ORD WKS-SUB-LEG) < 0    PBORD100
010110           MOVE 'N' TO WKS-ORDEN-VALIDA                           PBORD100
010120        END-IF                                                    PBORD100
010130     ELSE                                                         PBORD100
010140        IF WKS-LEG-CANTIDAD (WKS-SUB-ORD WKS-SUB-LEG) NOT < 0     PBORD100
010150           OR WKS-LEG-PRECIO-EST (WKS-SUB-ORD WKS-SUB-LEG) > 0    PBORD100
010160           MOVE 'N' TO WKS-ORDEN-VALIDA                           PBORD100
010170        END-IF                                                    PBORD100
010180     END-IF                                                       PBORD100
010190     IF NOT ORDEN-ES-VALIDA                                       PBORD100
010200        PERFORM 3070-RECHAZA-ORDEN THRU 3070-RECHAZA-ORDEN-E      PBORD100
010210     END-IF.                                                      PBORD100
010220 3042-VALIDA-SIGNO-PIERNA-E. EXIT.                                PBORD100
010230******************************************************************PBORD100
010240*    SUMA DE LA CANTIDAD YA POSEIDA DEL SIMBOLO DE LA PIERNA      PBORD100
010250*    ACTUAL (POSICION ANTES/DESPUES DEL LLENADO PARA EL LEDGER).  PBORD100
010260******************************************************************PBORD100
010270 3043-SUMA-POSICION-SIMBOLO SECTION.                              PBORD100
010280     MOVE 0 TO WKS-POS-SUMA                                       PBORD100
010290     PERFORM 3044-ACUM-POSICION THRU 3044-ACUM-POSICION-E         PBORD100
010300         VARYING WKS-SUB-POS FROM 1 BY 1                          PBORD100
010310         UNTIL WKS-SUB-POS > WKS-NUM-POSICIONES.                  PBORD100
010320 3043-SUMA-POSICION-SIMBOLO-E. EXIT.                              PBORD100
010330******************************************************************PBORD100
010340 3044-ACUM-POSICION SECTION.                                      PBORD100
010350     IF WKS-POS-SIMBOLO (WKS-SUB-POS) EQUAL                       PBORD100
010360        WKS-LEG-SIMBOLO (WKS-SUB-ORD WKS-SUB-LEG)                 PBORD100
010370        ADD WKS-POS-CANTIDAD (WKS-SUB-POS) TO WKS-POS-SUMA        PBORD100
010380     END-IF.                                                      PBORD100
010390 3044-ACUM-POSICION-E. EXIT.                                      PBORD100
010400******************************************************************PBORD100
010410*    EL MULTIPLICADOR DEL CONTRATO ES 100 PARA OPCIONES (CALL O   PBORD100
010420*    PUT) Y 1 PARA ACCIONES, SEGUN LA CLASIFICACION DEL SIMBOLO.  PBORD100
010430******************************************************************PBORD100
010440 3045-CLASIFICA-MULTIPLICADOR SECTION.                            PBORD100
010450     MOVE SPACES TO WKS-PS-SIMBOLO                                PBORD100
010460     MOVE WKS-LEG-SIMBOLO (WKS-SUB-ORD WKS-SUB-LEG)               PBORD100
010470             TO WKS-PS-SIMBOLO                                    PBORD100
010480     PERFORM 2000-PARSE-SIMBOLO THRU 2000-PARSE-SIMBOLO-E         PBORD100
010490     IF AI-ES-CALL OF WKS-ULTIMO-ACTIVO                           PBORD100
010500        OR AI-ES-PUT OF WKS-ULTIMO-ACTIVO                         PBORD100
010510        MOVE 100 TO WKS-MULTIPLICADOR                             PBORD100
010520     ELSE                                                         PBORD100
010530        MOVE 1 TO WKS-MULTIPLICADOR                               PBORD100
010540     END-IF.                                                      PBORD100
010550 3045-CLASIFICA-MULTIPLICADOR-E. EXIT.                            PBORD100
010560******************************************************************PBORD100
010570*    IMPACTO EN EFECTIVO = PRECIO * CANTIDAD ABSOLUTA *           PBORD100
010580*    MULTIPLICADOR.  EL PRECIO YA TRAE EL SIGNO DE LA CANTIDAD    PBORD100
010590*    (COMPRA = POSITIVO, VENTA = NEGATIVO), ASI QUE RESTARLO      PBORD100
010600*    SIEMPRE PRODUCE EL EFECTO CORRECTO SOBRE EL EFECTIVO.        PBORD100
010610******************************************************************PBORD100
010620 3046-IMPACTO-EFECTIVO SECTION.                                   PBORD100
010630     COMPUTE WKS-IMPACTO ROUNDED =                                PBORD100
010640          WKS-LEG-PRECIO-EST (WKS-SUB-ORD WKS-SUB-LEG) *          PBORD100
010650          WKS-CANT-ABS * WKS-MULTIPLICADOR                        PBORD100
010660     SUBTRACT WKS-IMPACTO FROM WKS-CTA-EFECTIVO.                  PBORD100
010670 3046-IMPACTO-EFECTIVO-E. EXIT.                                   PBORD100
010680******************************************************************PBORD100
010690 3047-ABRE-POSICION SECTION.                                      PBORD100
010700     ADD 1 TO WKS-NUM-POSICIONES                                  PBORD100
010710     MOVE WKS-NUM-POSICIONES TO WKS-SUB-POS2                      PBORD100
010720     MOVE WKS-LEG-SIMBOLO (WKS-SUB-ORD WKS-SUB-LEG)               PBORD100
010730          TO WKS-POS-SIMBOLO (WKS-SUB-POS2)                       PBORD100
010740     MOVE WKS-LEG-CANTIDAD (WKS-SUB-ORD WKS-SUB-LEG)              PBORD100
010750          TO WKS-POS-CANTIDAD (WKS-SUB-POS2)                      PBORD100
010760     MOVE WKS-LEG-PRECIO-EST (WKS-SUB-ORD WKS-SUB-LEG)            PBORD100
010770          TO WKS-POS-COSTO (WKS-SUB-POS2).                        PBORD100
010780 3047-ABRE-POSICION-E. EXIT.                                      PBORD100
010790******************************************************************PBORD100
010800*    CIERRE FIFO: SE REDUCEN LAS POSICIONES DEL MISMO SIMBOLO Y   PBORD100
010810*    SIGNO CONTRARIO EN EL ORDEN EN QUE FUERON ABIERTAS, HASTA    PBORD100
010820*    CONSUMIR LA CANTIDAD DE LA PIERNA.  SI NO ALCANZA, LA ORDEN  PBORD100
010830*    SE RECHAZA (NO SE PERMITEN POSICIONES DESCUBIERTAS POR       PBORD100
010840*    ERROR DE CIERRE).                                            PBORD100
010850******************************************************************PBORD100
010860 3048-CIERRA-POSICION SECTION.                                    PBORD100
010870     MOVE WKS-CANT-ABS TO WKS-CANT-A-CERRAR                       PBORD100
010880     PERFORM 3049-REDUCE-UNA-POSICION                             PBORD100
010890             THRU 3049-REDUCE-UNA-POSICION-E                      PBORD100
010900         VARYING WKS-SUB-POS FROM 1 BY 1                          PBORD100
010910         UNTIL WKS-SUB-POS > WKS-NUM-POSICIONES                   PBORD100
010920            OR WKS-CANT-A-CERRAR = 0                              PBORD100
010930     IF WKS-CANT-A-CERRAR NOT = 0                                 PBORD100
010940        MOVE 'N' TO WKS-ORDEN-VALIDA                              PBORD100
010950        PERFORM 3070-RECHAZA-ORDEN THRU 3070-RECHAZA-ORDEN-E      PBORD100
010960     END-IF.                                                      PBORD100
010970 3048-CIERRA-POSICION-E. EXIT.                                    PBORD100
010980******************************************************************PBORD100
010990 3049-REDUCE-UNA-POSICION SECTION.                                PBORD100
011000     IF WKS-CANT-A-CERRAR NOT = 0                                 PBORD100
011010        AND WKS-POS-SIMBOLO (WKS-SUB-POS) EQUAL                   PBORD100
011020            WKS-LEG-SIMBOLO (WKS-SUB-ORD WKS-SUB-LEG)             PBORD100
011030        IF (WKS-LEG-CANTIDAD (WKS-SUB-ORD WKS-SUB-LEG) > 0        PBORD100
011040               AND WKS-POS-CANTIDAD (WKS-SUB-POS) < 0)            PBORD100
011050           OR (WKS-LEG-CANTIDAD (WKS-SUB-ORD WKS-SUB-LEG) < 0     PBORD100
011060               AND WKS-POS-CANTIDAD (WKS-SUB-POS) > 0)            PBORD100
011070           IF WKS-POS-CANTIDAD (WKS-SUB-POS) < 0                  PBORD100
011080              COMPUTE WKS-CANT-DISPONIBLE =                       PBORD100
011090                   WKS-POS-CANTIDAD (WKS-SUB-POS) * -1            PBORD100
011100           ELSE                                                   PBORD100
011110              MOVE WKS-POS-CANTIDAD (WKS-SUB-POS)                 PBORD100
011120                   TO WKS-CANT-DISPONIBLE                         PBORD100
011130           END-IF                                                 PBORD100
011140           IF WKS-CANT-DISPONIBLE < WKS-CANT-A-CERRAR             PBORD100
011150              MOVE WKS-CANT-DISPONIBLE TO WKS-CANT-RESTANTE       PBORD100
011160           ELSE                                                   PBORD100
011170              MOVE WKS-CANT-A-CERRAR TO WKS-CANT-RESTANTE         PBORD100
011180           END-IF                                                 PBORD100
011190           IF WKS-POS-CANTIDAD (WKS-SUB-POS) > 0                  PBORD100
011200              SUBTRACT WKS-CANT-RESTANTE                          PBORD100
011210                   FROM WKS-POS-CANTIDAD (WKS-SUB-POS)            PBORD100
011220           ELSE                                                   PBORD100
011230              ADD WKS-CANT-RESTANTE                               PBORD100
011240                   TO WKS-POS-CANTIDAD (WKS-SUB-POS)              PBORD100
011250           END-IF                                                 PBORD100
011260           SUBTRACT WKS-CANT-RESTANTE FROM WKS-CANT-A-CERRAR      PBORD100
011270        END-IF                                                    PBORD100
011280     END-IF.                                                      PBORD100
011290 3049-REDUCE-UNA-POSICION-E. EXIT.                                PBORD100
011300******************************************************************PBORD100
011310*    PURGA DE POSICIONES EN CERO, DESPUES DE CADA EVALUACION DE   PBORD100
011320*    ORDEN (DISPARE O NO).  COMPACTA LA TABLA EN SU PROPIO LUGAR. PBORD100
011330******************************************************************PBORD100
011340 3050-PURGA-POSICIONES SECTION.                                   PBORD100
011350     MOVE 0 TO WKS-SUB-POS2                                       PBORD100
011360     PERFORM 3051-COPIA-SI-DISTINTO-CERO                          PBORD100
011370             THRU 3051-COPIA-SI-DISTINTO-CERO-E                   PBORD100
011380         VARYING WKS-SUB-POS FROM 1 BY 1                          PBORD100
011390         UNTIL WKS-SUB-POS > WKS-NUM-POSICIONES                   PBORD100
011400     MOVE WKS-SUB-POS2 TO WKS-NUM-POSICIONES.                     PBORD100
011410 3050-PURGA-POSICIONES-E. EXIT.                                   PBORD100
011420******************************************************************PBORD100
011430 3051-COPIA-SI-DISTINTO-CERO SECTION.                             PBORD100
011440     IF WKS-POS-CANTIDAD (WKS-SUB-POS) NOT = 0                    PBORD100
011450        ADD 1 TO WKS-SUB-POS2                                     PBORD100
011460        IF WKS-SUB-POS2 NOT = WKS-SUB-POS                         PBORD100
011470           MOVE WKS-POS-ENTRADA (WKS-SUB-POS)                     PBORD100
011480                TO WKS-POS-ENTRADA (WKS-SUB-POS2)                 PBORD100
011490        END-IF                                                    PBORD100
011500     END-IF.                                                      PBORD100
011510 3051-COPIA-SI-DISTINTO-CERO-E. EXIT.                             PBORD100
011520******************************************************************PBORD100
011530*    UN RENGLON DE LEDGER POR PIERNA LLENADA.  EL RENGLON DE      PBORD100
011540*    ENCABEZADO YA FUE ESCRITO POR 1900-ABRE-BITACORA.            PBORD100
011550******************************************************************PBORD100
011560 3055-ESCRIBE-LEDGER SECTION.                                     PBORD100
011570     MOVE WKS-FECHA-HOY TO PBLG-TIMESTAMP                         PBORD100
011580     MOVE WKS-CTA-ID TO PBLG-CUENTA-ID                            PBORD100
011590     MOVE WKS-ORD-ID (WKS-SUB-ORD) TO PBLG-ORDEN-ID               PBORD100
011600     MOVE WKS-LEG-SIMBOLO (WKS-SUB-ORD WKS-SUB-LEG)               PBORD100
011610          TO PBLG-SIMBOLO                                         PBORD100
011620     MOVE AI-TIPO-ACTIVO OF WKS-ULTIMO-ACTIVO TO PBLG-TIPO-ACTIVO PBORD100
011630     MOVE AI-SUBYACENTE OF WKS-ULTIMO-ACTIVO TO PBLG-SUBYACENTE   PBORD100
011640     MOVE WKS-LEG-TIPO (WKS-SUB-ORD WKS-SUB-LEG) TO PBLG-LADO     PBORD100
011650     MOVE WKS-LEG-CANTIDAD (WKS-SUB-ORD WKS-SUB-LEG)              PBORD100
011660          TO PBLG-CANTIDAD                                        PBORD100
011670     MOVE WKS-MULTIPLICADOR TO PBLG-MULTIPLICADOR                 PBORD100
011680     MOVE WKS-LEG-PRECIO-EST (WKS-SUB-ORD WKS-SUB-LEG)            PBORD100
011690          TO PBLG-PRECIO-LLENADO                                  PBORD100
011700     COMPUTE PBLG-EFECTIVO-BRUTO =                                PBORD100
011710          WKS-EFECTIVO-DESPUES - WKS-EFECTIVO-ANTES               PBORD100
011720     MOVE 0 TO PBLG-GANANCIA-REAL                                 PBORD100
011730     MOVE 'N' TO PBLG-GANANCIA-PRESENTE                           PBORD100
011740     MOVE WKS-POS-ANTES TO PBLG-POSICION-ANTES                    PBORD100
011750     MOVE WKS-POS-DESPUES TO PBLG-POSICION-DESPUES                PBORD100
011760     WRITE PBLG-DETALLE                                           PBORD100
011770     ADD 1 TO WKS-LINEAS-BITACORA                                 PBORD100
011772     ADD 1 TO WKS-TOT-REG-LEDGER                                  PBORD100
011775     ADD PBLG-EFECTIVO-BRUTO TO WKS-TOT-EFVO-LEDGER.              PBORD100
011780 3055-ESCRIBE-LEDGER-E. EXIT.                                     PBORD100
011790******************************************************************PBORD100
011800 3060-MARCA-LLENADA SECTION.                                      PBORD100
011810     MOVE 'FILLED' TO WKS-ORD-ESTADO (WKS-SUB-ORD)                PBORD100
011820     MOVE 'E' TO WKS-LB-ACCION                                    PBORD100
011830     MOVE WKS-CTA-ID TO WKS-LB-CUENTA-ID                          PBORD100
011840     MOVE WKS-ORD-ID (WKS-SUB-ORD) TO WKS-LB-ORDEN-ID             PBORD100
011850     MOVE 'LLENADA' TO WKS-LB-TIPO-EVENTO                         PBORD100
011860     MOVE 'ORDEN LLENADA EN LA CORRIDA DE HOY.' TO WKS-LB-MENSAJE PBORD100
011870     CALL 'PBERR100' USING WKS-LB-ACCION WKS-LB-CUENTA-ID         PBORD100
011880             WKS-LB-ORDEN-ID WKS-LB-TIPO-EVENTO WKS-LB-MENSAJE    PBORD100
011890             WKS-LB-LINEAS-ESCRITAS.                              PBORD100
011900 3060-MARCA-LLENADA-E. EXIT.                                      PBORD100
011910******************************************************************PBORD100
011920*    RECHAZO: LA ORDEN QUEDA EN OPEN Y SE VUELVE A INTENTAR EN LA PBORD100
011930*    SIGUIENTE CORRIDA; SOLO SE DEJA CONSTANCIA EN LA BITACORA.   PBORD100
011940******************************************************************PBORD100
011950 3070-RECHAZA-ORDEN SECTION.                                      PBORD100
011960     MOVE 'E' TO WKS-LB-ACCION                                    PBORD100
011970     MOVE WKS-CTA-ID TO WKS-LB-CUENTA-ID                          PBORD100
011980     MOVE WKS-ORD-ID (WKS-SUB-ORD) TO WKS-LB-ORDEN-ID             PBORD100
011990     MOVE 'RECHAZO' TO WKS-LB-TIPO-EVENTO                         PBORD100
012000     MOVE 'ORDEN RECHAZADA: COTIZACION FALTANTE O SIGNO INVALIDO.'PBORD100
012010          TO WKS-LB-MENSAJE                                       PBORD100
012020     CALL 'PBERR100' USING WKS-LB-ACCION WKS-LB-CUENTA-ID         PBORD100
012030             WKS-LB-ORDEN-ID WKS-LB-TIPO-EVENTO WKS-LB-MENSAJE    PBORD100
012040             WKS-LB-LINEAS-ESCRITAS.                              PBORD100
012050 3070-RECHAZA-ORDEN-E. EXIT.                                      PBORD100
012060******************************************************************PBORD100
012070*    GRUPOS OCO ('ONE CANCELS THE OTHER').  SE ARMA LA LISTA DE   PBORD100
012080*    GRUPOS DISTINTOS Y, PARA CADA UNO ACTIVO, SE INTENTA LLENAR  PBORD100
012090*    LAS ORDENES HIJAS EN EL ORDEN EN QUE APARECEN EN EL ARCHIVO. PBORD100
012100*    LA PRIMERA QUE LLENA CANCELA A LAS DEMAS Y DESACTIVA EL      PBORD100
012110*    GRUPO; UN GRUPO YA INACTIVO SIEMPRE SE REPORTA TERMINADO.    PBORD100
012120******************************************************************PBORD100
012130 3200-PROCESA-GRUPOS-OCO SECTION.                                 PBORD100
012140     PERFORM 3201-REGISTRA-GRUPO THRU 3201-REGISTRA-GRUPO-E       PBORD100
012150         VARYING WKS-SUB-ORD FROM 1 BY 1                          PBORD100
012160         UNTIL WKS-SUB-ORD > WKS-NUM-ORDENES                      PBORD100
012170     PERFORM 3210-EVALUA-GRUPO-OCO THRU 3210-EVALUA-GRUPO-OCO-E   PBORD100
012180         VARYING WKS-SUB-OCO FROM 1 BY 1                          PBORD100
012190         UNTIL WKS-SUB-OCO > WKS-NUM-GRUPOS-OCO.                  PBORD100
012200 3200-PROCESA-GRUPOS-OCO-E. EXIT.                                 PBORD100
012210******************************************************************PBORD100
012220 3201-REGISTRA-GRUPO SECTION.                                     PBORD100
012230     IF WKS-ORD-OCO-ID (WKS-SUB-ORD) NOT = SPACES                 PBORD100
012240        MOVE 0 TO WKS-SUB-OCO2                                    PBORD100
012250        PERFORM 3202-BUSCA-GRUPO-CARGADO                          PBORD100
012260                THRU 3202-BUSCA-GRUPO-CARGADO-E                   PBORD100
012270            VARYING WKS-SUB-OCO FROM 1 BY 1                       PBORD100
012280            UNTIL WKS-SUB-OCO > WKS-NUM-GRUPOS-OCO                PBORD100
012290        IF WKS-SUB-OCO2 EQUAL 0                                   PBORD100
012300           ADD 1 TO WKS-NUM-GRUPOS-OCO                            PBORD100
012310           MOVE WKS-ORD-OCO-ID (WKS-SUB-ORD)                      PBORD100
012320                TO WKS-OCO-ID (WKS-NUM-GRUPOS-OCO)                PBORD100
012330           MOVE 'Y' TO WKS-OCO-ACTIVO (WKS-NUM-GRUPOS-OCO)        PBORD100
012340        END-IF                                                    PBORD100
012350     END-IF.                                                      PBORD100
012360 3201-REGISTRA-GRUPO-E. EXIT.                                     PBORD100
012370******************************************************************PBORD100
012380 3202-BUSCA-GRUPO-CARGADO SECTION.                                PBORD100
012390     IF WKS-OCO-ID (WKS-SUB-OCO)                                  PBORD100
012400        EQUAL WKS-ORD-OCO-ID (WKS-SUB-ORD)                        PBORD100
012410        MOVE WKS-SUB-OCO TO WKS-SUB-OCO2                          PBORD100
012420     END-IF.                                                      PBORD100
012430 3202-BUSCA-GRUPO-CARGADO-E. EXIT.                                PBORD100
012440******************************************************************PBORD100
012450 3210-EVALUA-GRUPO-OCO SECTION.                                   PBORD100
012460     IF WKS-OCO-ESTA-ACTIVO (WKS-SUB-OCO)                         PBORD100
012470        MOVE 'N' TO WKS-GRUPO-TERMINADO                           PBORD100
012480        PERFORM 3211-INTENTA-HIJO THRU 3211-INTENTA-HIJO-E        PBORD100
012490            VARYING WKS-SUB-ORD FROM 1 BY 1                       PBORD100
012500            UNTIL WKS-SUB-ORD > WKS-NUM-ORDENES                   PBORD100
012510               OR GRUPO-SI-TERMINADO                              PBORD100
012520     END-IF.                                                      PBORD100
012530 3210-EVALUA-GRUPO-OCO-E. EXIT.                                   PBORD100
012540******************************************************************PBORD100
012550 3211-INTENTA-HIJO SECTION.                                       PBORD100
012560     IF WKS-ORD-OCO-ID (WKS-SUB-ORD)                              PBORD100
012570        EQUAL WKS-OCO-ID (WKS-SUB-OCO)                            PBORD100
012580        AND WKS-ORD-ABIERTA (WKS-SUB-ORD)                         PBORD100
012590        PERFORM 3020-INTENTA-LLENAR THRU 3020-INTENTA-LLENAR-E    PBORD100
012600        IF WKS-ORD-LLENA (WKS-SUB-ORD)                            PBORD100
012610           PERFORM 3220-CANCELA-HERMANOS                          PBORD100
012620                THRU 3220-CANCELA-HERMANOS-E                      PBORD100
012630           MOVE 'N' TO WKS-OCO-ACTIVO (WKS-SUB-OCO)               PBORD100
012640           MOVE 'Y' TO WKS-GRUPO-TERMINADO                        PBORD100
012650        END-IF                                                    PBORD100
012660     END-IF.                                                      PBORD100
012670 3211-INTENTA-HIJO-E. EXIT.                                       PBORD100
012680******************************************************************PBORD100
012690 3220-CANCELA-HERMANOS SECTION.                                   PBORD100
012700     PERFORM 3221-CANCELA-SI-HERMANO                              PBORD100
012710             THRU 3221-CANCELA-SI-HERMANO-E                       PBORD100
012720         VARYING WKS-SUB-ORD2 FROM 1 BY 1                         PBORD100
012730         UNTIL WKS-SUB-ORD2 > WKS-NUM-ORDENES.                    PBORD100
012740 3220-CANCELA-HERMANOS-E. EXIT.                                   PBORD100
012750******************************************************************PBORD100
012760 3221-CANCELA-SI-HERMANO SECTION.                                 PBORD100
012770     IF WKS-ORD-OCO-ID (WKS-SUB-ORD2)                             PBORD100
012780        EQUAL WKS-OCO-ID (WKS-SUB-OCO)                            PBORD100
012790        AND WKS-ORD-ABIERTA (WKS-SUB-ORD2)                        PBORD100
012800        MOVE 'CANCELED' TO WKS-ORD-ESTADO (WKS-SUB-ORD2)          PBORD100
012810        MOVE 'E' TO WKS-LB-ACCION                                 PBORD100
012820        MOVE WKS-CTA-ID TO WKS-LB-CUENTA-ID                       PBORD100
012830        MOVE WKS-ORD-ID (WKS-SUB-ORD2) TO WKS-LB-ORDEN-ID         PBORD100
012840        MOVE 'CANCELADA' TO WKS-LB-TIPO-EVENTO                    PBORD100
012850        MOVE 'ORDEN CANCELADA POR HERMANA OCO LLENADA.'           PBORD100
012860             TO WKS-LB-MENSAJE                                    PBORD100
012870        CALL 'PBERR100' USING WKS-LB-ACCION WKS-LB-CUENTA-ID      PBORD100
012880                WKS-LB-ORDEN-ID WKS-LB-TIPO-EVENTO WKS-LB-MENSAJE PBORD100
012890                WKS-LB-LINEAS-ESCRITAS                            PBORD100
012900     END-IF.                                                      PBORD100
012910 3221-CANCELA-SI-HERMANO-E. EXIT.                                 PBORD100
012920******************************************************************PBORD100
012930*    RECALCULO DE MARGEN DE MANTENIMIENTO.  SE INVOCA DESPUES DE *PBORD100
012940*    CADA LLENADO (VER 3020-INTENTA-LLENAR) PORQUE UN LLENADO    *PBORD100
012950*    PUEDE CAMBIAR LA CANTIDAD U OTORGAR/QUITAR COBERTURA A UNA  *PBORD100
012960*    POSICION.  LA CLASIFICACION SE REHACE DESDE CERO CADA VEZ:  *PBORD100
012970*    NO SE CONSERVA ESTRATEGIA DE UNA LLAMADA A LA SIGUIENTE.    *PBORD100
012980******************************************************************PBORD100
012990 4000-RECALCULA-MARGEN SECTION.                                   PBORD100
013000    MOVE 0 TO WKS-MARGEN-TOTAL                                    PBORD100
013010    PERFORM 4010-CLASIFICA-ESTRATEGIAS THRU                       PBORD100
013020        4010-CLASIFICA-ESTRATEGIAS-E                              PBORD100
013030    PERFORM 4020-MARGEN-DE-ESTRATEGIA THRU                        PBORD100
013040        4020-MARGEN-DE-ESTRATEGIA-E                               PBORD100
013050       VARYING WKS-SUB-EST FROM 1 BY 1                            PBORD100
013060       UNTIL WKS-SUB-EST > WKS-NUM-ESTRATEGIAS                    PBORD100
013070    MOVE WKS-MARGEN-TOTAL TO WKS-CTA-MARGEN.                      PBORD100
013080 4000-RECALCULA-MARGEN-E. EXIT.                                   PBORD100
013090******************************************************************PBORD100
013100*    AGRUPACION MINIMA DE POSICIONES EN ESTRATEGIAS DE MARGEN,   *PBORD100
013110*    EN TRES PASADAS SOBRE WKS-TAB-POSICIONES: (1) PARES SPREAD  *PBORD100
013120*    DE OPCION (MISMO SUBYACENTE, VENCIMIENTO Y TIPO, SIGNOS     *PBORD100
013130*    OPUESTOS, IGUAL MAGNITUD); (2) ACCION LARGA CUBRIENDO UN    *PBORD100
013140*    CALL CORTO DEL MISMO SUBYACENTE; (3) LO QUE QUEDA SIN USAR  *PBORD100
013150*    SE VUELVE SU PROPIA ESTRATEGIA DE ACTIVO.  WKS-TAB-POS-USO  *PBORD100
013160*    EVITA USAR DOS VECES LA MISMA POSICION.                     *PBORD100
013170******************************************************************PBORD100
013180 4010-CLASIFICA-ESTRATEGIAS SECTION.                              PBORD100
013190    MOVE 0 TO WKS-NUM-ESTRATEGIAS                                 PBORD100
013200    PERFORM 4011-LIMPIA-USO-POSICION                              PBORD100
013210       VARYING WKS-SUB-POS FROM 1 BY 1                            PBORD100
013220       UNTIL WKS-SUB-POS > WKS-NUM-POSICIONES                     PBORD100
013230    PERFORM 4012-BUSCA-SPREAD-DE THRU 4012-BUSCA-SPREAD-DE-E      PBORD100
013240       VARYING WKS-SUB-POS FROM 1 BY 1                            PBORD100
013250       UNTIL WKS-SUB-POS > WKS-NUM-POSICIONES                     PBORD100
013260    PERFORM 4014-BUSCA-CUBIERTA-DE THRU 4014-BUSCA-CUBIERTA-DE-E  PBORD100
013270       VARYING WKS-SUB-POS FROM 1 BY 1                            PBORD100
013280       UNTIL WKS-SUB-POS > WKS-NUM-POSICIONES                     PBORD100
013290    PERFORM 4017-ARMA-ACTIVO-DE THRU 4017-ARMA-ACTIVO-DE-E        PBORD100
013300       VARYING WKS-SUB-POS FROM 1 BY 1                            PBORD100
013310       UNTIL WKS-SUB-POS > WKS-NUM-POSICIONES.                    PBORD100
013320 4010-CLASIFICA-ESTRATEGIAS-E. EXIT.                              PBORD100
013330 4011-LIMPIA-USO-POSICION SECTION.                                PBORD100
013340    MOVE 'N' TO WKS-POS-USADA (WKS-SUB-POS).                      PBORD100
013350 4011-LIMPIA-USO-POSICION-E. EXIT.                                PBORD100
013360******************************************************************PBORD100
013370*    FASE 1: PARA CADA POSICION LIBRE, BUSCA UNA CONTRAPARTE     *PBORD100
013380*    DE OPCION DE SIGNO CONTRARIO E IGUAL MAGNITUD SOBRE EL      *PBORD100
013390*    MISMO SUBYACENTE Y VENCIMIENTO.  AMBOS SIMBOLOS SE PARSEAN  *PBORD100
013400*    PARA COMPARAR SUBYACENTE/VENCIMIENTO/TIPO Y LEER STRIKES.   *PBORD100
013410******************************************************************PBORD100
013420 4012-BUSCA-SPREAD-DE SECTION.                                    PBORD100
013430    IF WKS-POS-SI-USADA (WKS-SUB-POS)                             PBORD100
013440       GO TO 4012-BUSCA-SPREAD-DE-E                               PBORD100
013450    END-IF                                                        PBORD100
013460    MOVE WKS-POS-SIMBOLO (WKS-SUB-POS) TO WKS-PS-SIMBOLO          PBORD100
013470    PERFORM 2000-PARSE-SIMBOLO THRU 2000-PARSE-SIMBOLO-E          PBORD100
013480    IF NOT AI-ES-CALL AND NOT AI-ES-PUT                           PBORD100
013490       GO TO 4012-BUSCA-SPREAD-DE-E                               PBORD100
013500    END-IF                                                        PBORD100
013510    MOVE WKS-ULTIMO-ACTIVO TO WKS-ACTIVO-1                        PBORD100
013520    MOVE 'N' TO WKS-SPREAD-HALLADA                                PBORD100
013530    PERFORM 4013-COMPARA-CONTRA-SPREAD THRU                       PBORD100
013540        4013-COMPARA-CONTRA-SPREAD-E                              PBORD100
013550       VARYING WKS-SUB-POS2 FROM 1 BY 1                           PBORD100
013560       UNTIL WKS-SUB-POS2 > WKS-NUM-POSICIONES OR                 PBORD100
013570           WKS-SI-SPREAD-HALLADA.                                 PBORD100
013580 4012-BUSCA-SPREAD-DE-E. EXIT.                                    PBORD100
013590 4013-COMPARA-CONTRA-SPREAD SECTION.                              PBORD100
013600    IF WKS-SUB-POS2 EQUAL WKS-SUB-POS OR WKS-POS-SI-USADA         PBORD100
013610        (WKS-SUB-POS2)                                            PBORD100
013620       GO TO 4013-COMPARA-CONTRA-SPREAD-E                         PBORD100
013630    END-IF                                                        PBORD100
013640    MOVE WKS-POS-SIMBOLO (WKS-SUB-POS2) TO WKS-PS-SIMBOLO         PBORD100
013650    PERFORM 2000-PARSE-SIMBOLO THRU 2000-PARSE-SIMBOLO-E          PBORD100
013660    MOVE WKS-ULTIMO-ACTIVO TO WKS-ACTIVO-2                        PBORD100
013670    IF AI-TIPO-ACTIVO OF WKS-ACTIVO-2 NOT EQUAL AI-TIPO-ACTIVO OF PBORD100
013680        WKS-ACTIVO-1                                              PBORD100
013690       OR AI-SUBYACENTE OF WKS-ACTIVO-2 NOT EQUAL AI-SUBYACENTE OFPBORD100
013700           WKS-ACTIVO-1                                           PBORD100
013710       OR AI-FECHA-VENCE OF WKS-ACTIVO-2 NOT EQUAL AI-FECHA-VENCE PBORD100
013720           OF WKS-ACTIVO-1                                        PBORD100
013730       GO TO 4013-COMPARA-CONTRA-SPREAD-E                         PBORD100
013740    END-IF                                                        PBORD100
013750    COMPUTE WKS-POS-SUMA = WKS-POS-CANTIDAD (WKS-SUB-POS) +       PBORD100
013760        WKS-POS-CANTIDAD (WKS-SUB-POS2)                           PBORD100
013770    IF WKS-POS-SUMA NOT EQUAL 0                                   PBORD100
013780       GO TO 4013-COMPARA-CONTRA-SPREAD-E                         PBORD100
013790    END-IF                                                        PBORD100
013800    ADD 1 TO WKS-NUM-ESTRATEGIAS                                  PBORD100
013810    MOVE 'SPREAD' TO WKS-EST-TIPO (WKS-NUM-ESTRATEGIAS)           PBORD100
013820    IF WKS-POS-CANTIDAD (WKS-SUB-POS) < 0                         PBORD100
013830       MOVE WKS-POS-SIMBOLO (WKS-SUB-POS) TO WKS-EST-SIMB-CORTA   PBORD100
013840           (WKS-NUM-ESTRATEGIAS)                                  PBORD100
013850       MOVE WKS-POS-SIMBOLO (WKS-SUB-POS2) TO WKS-EST-SIMB-LARGA  PBORD100
013860           (WKS-NUM-ESTRATEGIAS)                                  PBORD100
013870       MOVE AI-STRIKE OF WKS-ACTIVO-1 TO WKS-STRIKE-CORTA         PBORD100
013880       MOVE AI-STRIKE OF WKS-ACTIVO-2 TO WKS-STRIKE-LARGA         PBORD100
013890    ELSE                                                          PBORD100
013900       MOVE WKS-POS-SIMBOLO (WKS-SUB-POS2) TO WKS-EST-SIMB-CORTA  PBORD100
013910           (WKS-NUM-ESTRATEGIAS)                                  PBORD100
013920       MOVE WKS-POS-SIMBOLO (WKS-SUB-POS) TO WKS-EST-SIMB-LARGA   PBORD100
013930           (WKS-NUM-ESTRATEGIAS)                                  PBORD100
013940       MOVE AI-STRIKE OF WKS-ACTIVO-2 TO WKS-STRIKE-CORTA         PBORD100
013950       MOVE AI-STRIKE OF WKS-ACTIVO-1 TO WKS-STRIKE-LARGA         PBORD100
013960    END-IF                                                        PBORD100
013970    IF AI-ES-PUT                                                  PBORD100
013980       IF WKS-STRIKE-CORTA > WKS-STRIKE-LARGA                     PBORD100
013990          MOVE 'CREDIT' TO WKS-EST-TIPO-SPREAD                    PBORD100
014000              (WKS-NUM-ESTRATEGIAS)                               PBORD100
014010       ELSE                                                       PBORD100
014020          MOVE 'DEBIT' TO WKS-EST-TIPO-SPREAD                     PBORD100
014030              (WKS-NUM-ESTRATEGIAS)                               PBORD100
014040       END-IF                                                     PBORD100
014050       MOVE 'PUT' TO WKS-EST-TIPO-OPCION (WKS-NUM-ESTRATEGIAS)    PBORD100
014060    ELSE                                                          PBORD100
014070       IF WKS-STRIKE-CORTA < WKS-STRIKE-LARGA                     PBORD100
014080          MOVE 'CREDIT' TO WKS-EST-TIPO-SPREAD                    PBORD100
014090              (WKS-NUM-ESTRATEGIAS)                               PBORD100
014100       ELSE                                                       PBORD100
014110          MOVE 'DEBIT' TO WKS-EST-TIPO-SPREAD                     PBORD100
014120              (WKS-NUM-ESTRATEGIAS)                               PBORD100
014130       END-IF                                                     PBORD100
014140       MOVE 'CALL' TO WKS-EST-TIPO-OPCION (WKS-NUM-ESTRATEGIAS)   PBORD100
014150    END-IF                                                        PBORD100
014160    IF WKS-POS-CANTIDAD (WKS-SUB-POS) < 0                         PBORD100
014170       COMPUTE WKS-EST-CANTIDAD (WKS-NUM-ESTRATEGIAS) =           PBORD100
014180           WKS-POS-CANTIDAD (WKS-SUB-POS) * -1                    PBORD100
014190    ELSE                                                          PBORD100
014200       MOVE WKS-POS-CANTIDAD (WKS-SUB-POS) TO WKS-EST-CANTIDAD    PBORD100
014210           (WKS-NUM-ESTRATEGIAS)                                  PBORD100
014220    END-IF                                                        PBORD100
014230    MOVE 'Y' TO WKS-POS-USADA (WKS-SUB-POS)                       PBORD100
014240    MOVE 'Y' TO WKS-POS-USADA (WKS-SUB-POS2)                      PBORD100
014250    MOVE 'Y' TO WKS-SPREAD-HALLADA.                               PBORD100
014260 4013-COMPARA-CONTRA-SPREAD-E. EXIT.                              PBORD100
014270******************************************************************PBORD100
014280*    FASE 2: PARA CADA POSICION LIBRE DE ACCION LARGA, BUSCA     *PBORD100
014290*    UN CALL CORTO LIBRE DEL MISMO SUBYACENTE CON CANTIDAD       *PBORD100
014300*    SUFICIENTE (100 ACCIONES POR CONTRATO) PARA CUBRIRLO.       *PBORD100
014310******************************************************************PBORD100
014320 4014-BUSCA-CUBIERTA-DE SECTION.                                  PBORD100
014330    IF WKS-POS-SI-USADA (WKS-SUB-POS)                             PBORD100
014340       GO TO 4014-BUSCA-CUBIERTA-DE-E                             PBORD100
014350    END-IF                                                        PBORD100
014360    IF WKS-POS-CANTIDAD (WKS-SUB-POS) NOT GREATER THAN 0          PBORD100
014370       GO TO 4014-BUSCA-CUBIERTA-DE-E                             PBORD100
014380    END-IF                                                        PBORD100
014390    MOVE WKS-POS-SIMBOLO (WKS-SUB-POS) TO WKS-PS-SIMBOLO          PBORD100
014400    PERFORM 2000-PARSE-SIMBOLO THRU 2000-PARSE-SIMBOLO-E          PBORD100
014410    IF NOT AI-ES-ACCION                                           PBORD100
014420       GO TO 4014-BUSCA-CUBIERTA-DE-E                             PBORD100
014430    END-IF                                                        PBORD100
014440    MOVE 'N' TO WKS-CUBIERTA-HALLADA                              PBORD100
014450    PERFORM 4015-COMPARA-CONTRA-CUBIERTA THRU                     PBORD100
014460        4015-COMPARA-CONTRA-CUBIERTA-E                            PBORD100
014470       VARYING WKS-SUB-POS2 FROM 1 BY 1                           PBORD100
014480       UNTIL WKS-SUB-POS2 > WKS-NUM-POSICIONES OR                 PBORD100
014490           WKS-SI-CUBIERTA-HALLADA.                               PBORD100
014500 4014-BUSCA-CUBIERTA-DE-E. EXIT.                                  PBORD100
014510 4015-COMPARA-CONTRA-CUBIERTA SECTION.                            PBORD100
014520    IF WKS-SUB-POS2 EQUAL WKS-SUB-POS OR WKS-POS-SI-USADA         PBORD100
014530        (WKS-SUB-POS2)                                            PBORD100
014540       GO TO 4015-COMPARA-CONTRA-CUBIERTA-E                       PBORD100
014550    END-IF                                                        PBORD100
014560    MOVE WKS-POS-SIMBOLO (WKS-SUB-POS2) TO WKS-PS-SIMBOLO         PBORD100
014570    PERFORM 2000-PARSE-SIMBOLO THRU 2000-PARSE-SIMBOLO-E          PBORD100
014580    IF NOT AI-ES-CALL                                             PBORD100
014590       GO TO 4015-COMPARA-CONTRA-CUBIERTA-E                       PBORD100
014600    END-IF                                                        PBORD100
014610    IF AI-SUBYACENTE OF WKS-ULTIMO-ACTIVO NOT EQUAL               PBORD100
014620        WKS-POS-SIMBOLO (WKS-SUB-POS)                             PBORD100
014630       GO TO 4015-COMPARA-CONTRA-CUBIERTA-E                       PBORD100
014640    END-IF                                                        PBORD100
014650    IF WKS-POS-CANTIDAD (WKS-SUB-POS2) NOT LESS THAN 0            PBORD100
014660       GO TO 4015-COMPARA-CONTRA-CUBIERTA-E                       PBORD100
014670    END-IF                                                        PBORD100
014680    COMPUTE WKS-CANT-ABS = WKS-POS-CANTIDAD (WKS-SUB-POS2) * -1   PBORD100
014690    IF WKS-POS-CANTIDAD (WKS-SUB-POS) < (100 * WKS-CANT-ABS)      PBORD100
014700       GO TO 4015-COMPARA-CONTRA-CUBIERTA-E                       PBORD100
014710    END-IF                                                        PBORD100
014720    ADD 1 TO WKS-NUM-ESTRATEGIAS                                  PBORD100
014730    MOVE 'COVERED' TO WKS-EST-TIPO (WKS-NUM-ESTRATEGIAS)          PBORD100
014740    MOVE 'LONG' TO WKS-EST-DIRECCION (WKS-NUM-ESTRATEGIAS)        PBORD100
014750    MOVE 'CALL' TO WKS-EST-TIPO-OPCION (WKS-NUM-ESTRATEGIAS)      PBORD100
014760    MOVE WKS-POS-SIMBOLO (WKS-SUB-POS) TO WKS-EST-SIMB-ACTIVO     PBORD100
014770        (WKS-NUM-ESTRATEGIAS)                                     PBORD100
014780    MOVE WKS-POS-SIMBOLO (WKS-SUB-POS2) TO WKS-EST-SIMB-CORTA     PBORD100
014790        (WKS-NUM-ESTRATEGIAS)                                     PBORD100
014800    MOVE WKS-CANT-ABS TO WKS-EST-CANTIDAD (WKS-NUM-ESTRATEGIAS)   PBORD100
014810    MOVE 'Y' TO WKS-POS-USADA (WKS-SUB-POS)                       PBORD100
014820    MOVE 'Y' TO WKS-POS-USADA (WKS-SUB-POS2)                      PBORD100
014830    MOVE 'Y' TO WKS-CUBIERTA-HALLADA.                             PBORD100
014840 4015-COMPARA-CONTRA-CUBIERTA-E. EXIT.                            PBORD100
014850******************************************************************PBORD100
014860*    FASE 3: TODA POSICION QUE SIGUE LIBRE DESPUES DE LAS FASES  *PBORD100
014870*    DE SPREAD Y CUBIERTA SE CONVIERTE EN SU PROPIA ESTRATEGIA   *PBORD100
014880*    DE ACTIVO (ACCION LARGA/CORTA, O PUT/CALL DESCUBIERTO).     *PBORD100
014890******************************************************************PBORD100
014900 4017-ARMA-ACTIVO-DE SECTION.                                     PBORD100
014910    IF WKS-POS-SI-USADA (WKS-SUB-POS)                             PBORD100
014920       GO TO 4017-ARMA-ACTIVO-DE-E                                PBORD100
014930    END-IF                                                        PBORD100
014940    MOVE WKS-POS-SIMBOLO (WKS-SUB-POS) TO WKS-PS-SIMBOLO          PBORD100
014950    PERFORM 2000-PARSE-SIMBOLO THRU 2000-PARSE-SIMBOLO-E          PBORD100
014960    ADD 1 TO WKS-NUM-ESTRATEGIAS                                  PBORD100
014970    MOVE 'ASSET' TO WKS-EST-TIPO (WKS-NUM-ESTRATEGIAS)            PBORD100
014980    MOVE WKS-POS-SIMBOLO (WKS-SUB-POS) TO WKS-EST-SIMB-ACTIVO     PBORD100
014990        (WKS-NUM-ESTRATEGIAS)                                     PBORD100
015000    IF WKS-POS-CANTIDAD (WKS-SUB-POS) < 0                         PBORD100
015010       MOVE 'SHORT' TO WKS-EST-DIRECCION (WKS-NUM-ESTRATEGIAS)    PBORD100
015020       COMPUTE WKS-EST-CANTIDAD (WKS-NUM-ESTRATEGIAS) =           PBORD100
015030           WKS-POS-CANTIDAD (WKS-SUB-POS) * -1                    PBORD100
015040    ELSE                                                          PBORD100
015050       MOVE 'LONG' TO WKS-EST-DIRECCION (WKS-NUM-ESTRATEGIAS)     PBORD100
015060       MOVE WKS-POS-CANTIDAD (WKS-SUB-POS) TO WKS-EST-CANTIDAD    PBORD100
015070           (WKS-NUM-ESTRATEGIAS)                                  PBORD100
015080    END-IF                                                        PBORD100
015090    IF AI-ES-CALL                                                 PBORD100
015100       MOVE 'CALL' TO WKS-EST-TIPO-OPCION (WKS-NUM-ESTRATEGIAS)   PBORD100
015110    ELSE                                                          PBORD100
015120       IF AI-ES-PUT                                               PBORD100
015130          MOVE 'PUT' TO WKS-EST-TIPO-OPCION (WKS-NUM-ESTRATEGIAS) PBORD100
015140       ELSE                                                       PBORD100
015150          MOVE SPACES TO WKS-EST-TIPO-OPCION (WKS-NUM-ESTRATEGIAS)PBORD100
015160       END-IF                                                     PBORD100
015170    END-IF                                                        PBORD100
015180    MOVE 'Y' TO WKS-POS-USADA (WKS-SUB-POS).                      PBORD100
015190 4017-ARMA-ACTIVO-DE-E. EXIT.                                     PBORD100
015200******************************************************************PBORD100
015210*    DISTRIBUYE EL CALCULO DE MARGEN DE LA ESTRATEGIA ACTUAL     *PBORD100
015220*    SEGUN SU TIPO Y ACUMULA EL PARCIAL AL TOTAL DE LA CUENTA.   *PBORD100
015230******************************************************************PBORD100
015240 4020-MARGEN-DE-ESTRATEGIA SECTION.                               PBORD100
015250    IF WKS-EST-ES-ACTIVO (WKS-SUB-EST)                            PBORD100
015260       PERFORM 4030-MARGEN-ACTIVO THRU 4030-MARGEN-ACTIVO-E       PBORD100
015270    ELSE                                                          PBORD100
015280       IF WKS-EST-ES-CUBIERTA (WKS-SUB-EST)                       PBORD100
015290          MOVE 0 TO WKS-MARGEN-PARCIAL                            PBORD100
015300       ELSE                                                       PBORD100
015310          IF WKS-EST-ES-SPREAD (WKS-SUB-EST)                      PBORD100
015320          PERFORM 4040-MARGEN-SPREAD THRU 4040-MARGEN-SPREAD-E    PBORD100
015330          ELSE                                                    PBORD100
015340          PERFORM 4090-MARGEN-ERROR THRU 4090-MARGEN-ERROR-E      PBORD100
015350          END-IF                                                  PBORD100
015360       END-IF                                                     PBORD100
015370    END-IF                                                        PBORD100
015380    ADD WKS-MARGEN-PARCIAL TO WKS-MARGEN-TOTAL.                   PBORD100
015390 4020-MARGEN-DE-ESTRATEGIA-E. EXIT.                               PBORD100
015400******************************************************************PBORD100
015410*    ESTRATEGIA DE ACTIVO: LARGA NO REQUIERE MARGEN; CORTA SE    *PBORD100
015420*    DISTRIBUYE SEGUN SEA ACCION, PUT O CALL DESCUBIERTOS.       *PBORD100
015430******************************************************************PBORD100
015440 4030-MARGEN-ACTIVO SECTION.                                      PBORD100
015450    IF WKS-EST-LARGA (WKS-SUB-EST)                                PBORD100
015460       MOVE 0 TO WKS-MARGEN-PARCIAL                               PBORD100
015470    ELSE                                                          PBORD100
015480       IF WKS-EST-TIPO-OPCION (WKS-SUB-EST) EQUAL SPACES          PBORD100
015490          PERFORM 4031-MARGEN-ACCION-CORTA THRU                   PBORD100
015500              4031-MARGEN-ACCION-CORTA-E                          PBORD100
015510       ELSE                                                       PBORD100
015520          IF WKS-EST-OPC-PUT (WKS-SUB-EST)                        PBORD100
015530          PERFORM 4032-MARGEN-PUT-DESCUBIERTO THRU                PBORD100
015540              4032-MARGEN-PUT-DESCUBIERTO-E                       PBORD100
015550          ELSE                                                    PBORD100
015560          PERFORM 4033-MARGEN-CALL-DESCUBIERTO THRU               PBORD100
015570              4033-MARGEN-CALL-DESCUBIERTO-E                      PBORD100
015580          END-IF                                                  PBORD100
015590       END-IF                                                     PBORD100
015600    END-IF.                                                       PBORD100
015610 4030-MARGEN-ACTIVO-E. EXIT.                                      PBORD100
015620******************************************************************PBORD100
015630*    MARGEN DE ACCION CORTA = CANTIDAD * PRECIO ACTUAL.          *PBORD100
015640******************************************************************PBORD100
015650 4031-MARGEN-ACCION-CORTA SECTION.                                PBORD100
015660    MOVE WKS-EST-SIMB-ACTIVO (WKS-SUB-EST) TO WKS-BUSCA-SIMBOLO   PBORD100
015670    PERFORM 1010-BUSCA-COTIZACION THRU 1010-BUSCA-COTIZACION-E    PBORD100
015680    IF NOT COTIZ-SI-ENCONTRADA                                    PBORD100
015690       PERFORM 4099-ERROR-COTIZACION-FALTANTE THRU                PBORD100
015700           4099-ERROR-COTIZACION-FALTANTE-E                       PBORD100
015710    ELSE                                                          PBORD100
015720       COMPUTE WKS-MARGEN-PARCIAL ROUNDED = WKS-EST-CANTIDAD      PBORD100
015730           (WKS-SUB-EST) * WKS-COT-PRECIO (WKS-IX-COT)            PBORD100
015740    END-IF.                                                       PBORD100
015750 4031-MARGEN-ACCION-CORTA-E. EXIT.                                PBORD100
015760******************************************************************PBORD100
015770*    MARGEN DE PUT DESCUBIERTO: POR ACCION = PRIMA + MAYOR DE    *PBORD100
015780*    (20% DEL SUBYACENTE MENOS EL FUERA-DEL-DINERO) Y (10% DEL   *PBORD100
015790*    STRIKE).  TOTAL = POR ACCION * 100 * CONTRATOS.  WKS-       *PBORD100
015800*    PRECIO-CORTA GUARDA LA PRIMA, WKS-PRECIO-LARGA EL           *PBORD100
015810*    SUBYACENTE (AMBOS DEL MISMO RENGLON DE COTIZACION).         *PBORD100
015820******************************************************************PBORD100
015830 4032-MARGEN-PUT-DESCUBIERTO SECTION.                             PBORD100
015840    MOVE WKS-EST-SIMB-ACTIVO (WKS-SUB-EST) TO WKS-BUSCA-SIMBOLO   PBORD100
015850    PERFORM 1010-BUSCA-COTIZACION THRU 1010-BUSCA-COTIZACION-E    PBORD100
015860    IF NOT COTIZ-SI-ENCONTRADA                                    PBORD100
015870       PERFORM 4099-ERROR-COTIZACION-FALTANTE THRU                PBORD100
015880           4099-ERROR-COTIZACION-FALTANTE-E                       PBORD100
015890       GO TO 4032-MARGEN-PUT-DESCUBIERTO-E                        PBORD100
015900    END-IF                                                        PBORD100
015910    MOVE WKS-COT-PRECIO (WKS-IX-COT) TO WKS-PRECIO-CORTA          PBORD100
015920    MOVE WKS-COT-SUBYAC (WKS-IX-COT) TO WKS-PRECIO-LARGA          PBORD100
015930    MOVE WKS-EST-SIMB-ACTIVO (WKS-SUB-EST) TO WKS-PS-SIMBOLO      PBORD100
015940    PERFORM 2000-PARSE-SIMBOLO THRU 2000-PARSE-SIMBOLO-E          PBORD100
015950    COMPUTE WKS-OTM = WKS-PRECIO-LARGA - AI-STRIKE OF             PBORD100
015960        WKS-ULTIMO-ACTIVO                                         PBORD100
015970    IF WKS-OTM < 0                                                PBORD100
015980       MOVE 0 TO WKS-OTM                                          PBORD100
015990    END-IF                                                        PBORD100
016000    COMPUTE WKS-MARGEN-PISO = (WKS-PRECIO-LARGA * 0.2) - WKS-OTM  PBORD100
016010    COMPUTE WKS-MARGEN-POR-ACCION = AI-STRIKE OF WKS-ULTIMO-ACTIVOPBORD100
016020        * 0.1                                                     PBORD100
016030    IF WKS-MARGEN-POR-ACCION > WKS-MARGEN-PISO                    PBORD100
016040       MOVE WKS-MARGEN-POR-ACCION TO WKS-MARGEN-PISO              PBORD100
016050    END-IF                                                        PBORD100
016060    COMPUTE WKS-MARGEN-POR-ACCION = WKS-PRECIO-CORTA +            PBORD100
016070        WKS-MARGEN-PISO                                           PBORD100
016080    COMPUTE WKS-MARGEN-PARCIAL ROUNDED = WKS-MARGEN-POR-ACCION *  PBORD100
016090        100 * WKS-EST-CANTIDAD (WKS-SUB-EST).                     PBORD100
016100 4032-MARGEN-PUT-DESCUBIERTO-E. EXIT.                             PBORD100
016110******************************************************************PBORD100
016120*    MARGEN DE CALL DESCUBIERTO: POR ACCION = PRIMA + MAYOR DE   *PBORD100
016130*    (20% DEL SUBYACENTE MENOS EL FUERA-DEL-DINERO) Y (10% DEL   *PBORD100
016140*    SUBYACENTE).  TOTAL = POR ACCION * 100 * CONTRATOS.         *PBORD100
016150******************************************************************PBORD100
016160 4033-MARGEN-CALL-DESCUBIERTO SECTION.                            PBORD100
016170    MOVE WKS-EST-SIMB-ACTIVO (WKS-SUB-EST) TO WKS-BUSCA-SIMBOLO   PBORD100
016180    PERFORM 1010-BUSCA-COTIZACION THRU 1010-BUSCA-COTIZACION-E    PBORD100
016190    IF NOT COTIZ-SI-ENCONTRADA                                    PBORD100
016200       PERFORM 4099-ERROR-COTIZACION-FALTANTE THRU                PBORD100
016210           4099-ERROR-COTIZACION-FALTANTE-E                       PBORD100
016220       GO TO 4033-MARGEN-CALL-DESCUBIERTO-E                       PBORD100
016230    END-IF                                                        PBORD100
016240    MOVE WKS-COT-PRECIO (WKS-IX-COT) TO WKS-PRECIO-CORTA          PBORD100
016250    MOVE WKS-COT-SUBYAC (WKS-IX-COT) TO WKS-PRECIO-LARGA          PBORD100
016260    MOVE WKS-EST-SIMB-ACTIVO (WKS-SUB-EST) TO WKS-PS-SIMBOLO      PBORD100
016270    PERFORM 2000-PARSE-SIMBOLO THRU 2000-PARSE-SIMBOLO-E          PBORD100
016280    COMPUTE WKS-OTM = AI-STRIKE OF WKS-ULTIMO-ACTIVO -            PBORD100
016290        WKS-PRECIO-LARGA                                          PBORD100
016300    IF WKS-OTM < 0                                                PBORD100
016310       MOVE 0 TO WKS-OTM                                          PBORD100
016320    END-IF                                                        PBORD100
016330    COMPUTE WKS-MARGEN-PISO = (WKS-PRECIO-LARGA * 0.2) - WKS-OTM  PBORD100
016340    COMPUTE WKS-MARGEN-POR-ACCION = WKS-PRECIO-LARGA * 0.1        PBORD100
016350    IF WKS-MARGEN-POR-ACCION > WKS-MARGEN-PISO                    PBORD100
016360       MOVE WKS-MARGEN-POR-ACCION TO WKS-MARGEN-PISO              PBORD100
016370    END-IF                                                        PBORD100
016380    COMPUTE WKS-MARGEN-POR-ACCION = WKS-PRECIO-CORTA +            PBORD100
016390        WKS-MARGEN-PISO                                           PBORD100
016400    COMPUTE WKS-MARGEN-PARCIAL ROUNDED = WKS-MARGEN-POR-ACCION *  PBORD100
016410        100 * WKS-EST-CANTIDAD (WKS-SUB-EST).                     PBORD100
016420 4033-MARGEN-CALL-DESCUBIERTO-E. EXIT.                            PBORD100
016430******************************************************************PBORD100
016440*    SPREAD DE DEBITO NO REQUIERE MARGEN (EL COSTO YA SE PAGO DE *PBORD100
016450*    CONTADO); SPREAD DE CREDITO SE DISTRIBUYE SEGUN SEA DE PUT  *PBORD100
016460*    O DE CALL.                                                  *PBORD100
016470******************************************************************PBORD100
016480 4040-MARGEN-SPREAD SECTION.                                      PBORD100
016490    IF WKS-EST-DEBITO (WKS-SUB-EST)                               PBORD100
016500       MOVE 0 TO WKS-MARGEN-PARCIAL                               PBORD100
016510    ELSE                                                          PBORD100
016520       IF WKS-EST-OPC-PUT (WKS-SUB-EST)                           PBORD100
016530          PERFORM 4041-MARGEN-SPREAD-PUT THRU                     PBORD100
016540              4041-MARGEN-SPREAD-PUT-E                            PBORD100
016550       ELSE                                                       PBORD100
016560          PERFORM 4042-MARGEN-SPREAD-CALL THRU                    PBORD100
016570              4042-MARGEN-SPREAD-CALL-E                           PBORD100
016580       END-IF                                                     PBORD100
016590    END-IF.                                                       PBORD100
016600 4040-MARGEN-SPREAD-E. EXIT.                                      PBORD100
016610******************************************************************PBORD100
016620*    SPREAD DE CREDITO DE PUT: MARGEN = (ANCHO DEL SPREAD MENOS  *PBORD100
016630*    EL CREDITO RECIBIDO) * 100, POR PAR DE CONTRATOS.  ANCHO Y  *PBORD100
016640*    CREDITO SE TOMAN EN VALOR ABSOLUTO (SIN FUNCION INTRINSECA  *PBORD100
016650*    EN ESTA VERSION DE COMPILADOR; SE CALCULA A MANO).          *PBORD100
016660******************************************************************PBORD100
016670 4041-MARGEN-SPREAD-PUT SECTION.                                  PBORD100
016680    MOVE WKS-EST-SIMB-CORTA (WKS-SUB-EST) TO WKS-PS-SIMBOLO       PBORD100
016690    PERFORM 2000-PARSE-SIMBOLO THRU 2000-PARSE-SIMBOLO-E          PBORD100
016700    MOVE WKS-ULTIMO-ACTIVO TO WKS-ACTIVO-1                        PBORD100
016710    MOVE WKS-EST-SIMB-LARGA (WKS-SUB-EST) TO WKS-PS-SIMBOLO       PBORD100
016720    PERFORM 2000-PARSE-SIMBOLO THRU 2000-PARSE-SIMBOLO-E          PBORD100
016730    MOVE WKS-ULTIMO-ACTIVO TO WKS-ACTIVO-2                        PBORD100
016740    COMPUTE WKS-ANCHO-SPREAD = AI-STRIKE OF WKS-ACTIVO-1 -        PBORD100
016750        AI-STRIKE OF WKS-ACTIVO-2                                 PBORD100
016760    IF WKS-ANCHO-SPREAD < 0                                       PBORD100
016770       COMPUTE WKS-ANCHO-SPREAD = WKS-ANCHO-SPREAD * -1           PBORD100
016780    END-IF                                                        PBORD100
016790    MOVE WKS-EST-SIMB-CORTA (WKS-SUB-EST) TO WKS-BUSCA-SIMBOLO    PBORD100
016800    PERFORM 1010-BUSCA-COTIZACION THRU 1010-BUSCA-COTIZACION-E    PBORD100
016810    IF NOT COTIZ-SI-ENCONTRADA                                    PBORD100
016820       PERFORM 4099-ERROR-COTIZACION-FALTANTE THRU                PBORD100
016830           4099-ERROR-COTIZACION-FALTANTE-E                       PBORD100
016840       GO TO 4041-MARGEN-SPREAD-PUT-E                             PBORD100
016850    END-IF                                                        PBORD100
016860    MOVE WKS-COT-PRECIO (WKS-IX-COT) TO WKS-PRECIO-CORTA          PBORD100
016870    MOVE WKS-EST-SIMB-LARGA (WKS-SUB-EST) TO WKS-BUSCA-SIMBOLO    PBORD100
016880    PERFORM 1010-BUSCA-COTIZACION THRU 1010-BUSCA-COTIZACION-E    PBORD100
016890    IF NOT COTIZ-SI-ENCONTRADA                                    PBORD100
016900       PERFORM 4099-ERROR-COTIZACION-FALTANTE THRU                PBORD100
016910           4099-ERROR-COTIZACION-FALTANTE-E                       PBORD100
016920       GO TO 4041-MARGEN-SPREAD-PUT-E                             PBORD100
016930    END-IF                                                        PBORD100
016940    MOVE WKS-COT-PRECIO (WKS-IX-COT) TO WKS-PRECIO-LARGA          PBORD100
016950    COMPUTE WKS-CREDITO-SPREAD = WKS-PRECIO-CORTA -               PBORD100
016960        WKS-PRECIO-LARGA                                          PBORD100
016970    IF WKS-CREDITO-SPREAD < 0                                     PBORD100
016980       COMPUTE WKS-CREDITO-SPREAD = WKS-CREDITO-SPREAD * -1       PBORD100
016990    END-IF                                                        PBORD100
017000    COMPUTE WKS-MARGEN-PARCIAL ROUNDED = (WKS-ANCHO-SPREAD -      PBORD100
017010        WKS-CREDITO-SPREAD) * 100.                                PBORD100
017030 4041-MARGEN-SPREAD-PUT-E. EXIT.                                  PBORD100
017040******************************************************************PBORD100
017050*    SPREAD DE CREDITO DE CALL: MARGEN = (STRIKE LARGO MENOS     *PBORD100
017060*    STRIKE CORTO) * 100, POR PAR DE CONTRATOS.  BASTA CON LOS   *PBORD100
017070*    STRIKES; NO SE REQUIEREN COTIZACIONES.                      *PBORD100
017080******************************************************************PBORD100
017090 4042-MARGEN-SPREAD-CALL SECTION.                                 PBORD100
017100    MOVE WKS-EST-SIMB-CORTA (WKS-SUB-EST) TO WKS-PS-SIMBOLO       PBORD100
017110    PERFORM 2000-PARSE-SIMBOLO THRU 2000-PARSE-SIMBOLO-E          PBORD100
017120    MOVE WKS-ULTIMO-ACTIVO TO WKS-ACTIVO-1                        PBORD100
017130    MOVE WKS-EST-SIMB-LARGA (WKS-SUB-EST) TO WKS-PS-SIMBOLO       PBORD100
017140    PERFORM 2000-PARSE-SIMBOLO THRU 2000-PARSE-SIMBOLO-E          PBORD100
017150    MOVE WKS-ULTIMO-ACTIVO TO WKS-ACTIVO-2                        PBORD100
017160    COMPUTE WKS-ANCHO-SPREAD = AI-STRIKE OF WKS-ACTIVO-2 -        PBORD100
017170        AI-STRIKE OF WKS-ACTIVO-1                                 PBORD100
017180    IF WKS-ANCHO-SPREAD < 0                                       PBORD100
017190       COMPUTE WKS-ANCHO-SPREAD = WKS-ANCHO-SPREAD * -1           PBORD100
017200    END-IF                                                        PBORD100
017210    COMPUTE WKS-MARGEN-PARCIAL ROUNDED = WKS-ANCHO-SPREAD * 100. PBORD100
017230 4042-MARGEN-SPREAD-CALL-E. EXIT.                                 PBORD100
017240******************************************************************PBORD100
017250*    ERROR FATAL: LA CLASIFICACION PRODUJO UNA FORMA DE          *PBORD100
017260*    ESTRATEGIA QUE ESTE PROGRAMA NO SABE MARGINAR.  SE DEJA     *PBORD100
017270*    CONSTANCIA EN LA BITACORA Y SE DETIENE LA CORRIDA.          *PBORD100
017280******************************************************************PBORD100
017290 4090-MARGEN-ERROR SECTION.                                       PBORD100
017300    MOVE 'E' TO WKS-LB-ACCION                                     PBORD100
017310    MOVE WKS-CTA-ID TO WKS-LB-CUENTA-ID                           PBORD100
017320    MOVE SPACES TO WKS-LB-ORDEN-ID                                PBORD100
017330    MOVE 'INFO' TO WKS-LB-TIPO-EVENTO                             PBORD100
017340    MOVE 'FORMA DE ESTRATEGIA NO RECONOCIDA EN CALCULO DE MARGEN.'PBORD100
017350        TO WKS-LB-MENSAJE                                         PBORD100
017360    CALL 'PBERR100' USING WKS-LB-ACCION WKS-LB-CUENTA-ID          PBORD100
017370        WKS-LB-ORDEN-ID WKS-LB-TIPO-EVENTO WKS-LB-MENSAJE         PBORD100
017380        WKS-LB-LINEAS-ESCRITAS                                    PBORD100
017390    DISPLAY '>>> PBORD100 ESTRATEGIA DE MARGEN NO RECONOCIDA' UPONPBORD100
017400        CONSOLE                                                   PBORD100
017410    MOVE 'C' TO WKS-LB-ACCION                                     PBORD100
017420    CALL 'PBERR100' USING WKS-LB-ACCION WKS-LB-CUENTA-ID          PBORD100
017430        WKS-LB-ORDEN-ID WKS-LB-TIPO-EVENTO WKS-LB-MENSAJE         PBORD100
017440        WKS-LB-LINEAS-ESCRITAS                                    PBORD100
017450    MOVE 94 TO RETURN-CODE                                        PBORD100
017460    STOP RUN.                                                     PBORD100
017470 4090-MARGEN-ERROR-E. EXIT.                                       PBORD100
017480******************************************************************PBORD100
017490*    ERROR FATAL: FALTA UNA COTIZACION NECESARIA PARA CALCULAR   *PBORD100
017500*    EL MARGEN DE MANTENIMIENTO.  SE DEJA CONSTANCIA EN LA       *PBORD100
017510*    BITACORA Y SE DETIENE LA CORRIDA.                           *PBORD100
017520******************************************************************PBORD100
017530 4099-ERROR-COTIZACION-FALTANTE SECTION.                          PBORD100
017540    MOVE 'E' TO WKS-LB-ACCION                                     PBORD100
017550    MOVE WKS-CTA-ID TO WKS-LB-CUENTA-ID                           PBORD100
017560    MOVE SPACES TO WKS-LB-ORDEN-ID                                PBORD100
017570    MOVE 'INFO' TO WKS-LB-TIPO-EVENTO                             PBORD100
017580    MOVE 'COTIZACION FALTANTE REQUERIDA PARA CALCULO DE MARGEN.'  PBORD100
017590        TO WKS-LB-MENSAJE                                         PBORD100
017600    CALL 'PBERR100' USING WKS-LB-ACCION WKS-LB-CUENTA-ID          PBORD100
017610        WKS-LB-ORDEN-ID WKS-LB-TIPO-EVENTO WKS-LB-MENSAJE         PBORD100
017620        WKS-LB-LINEAS-ESCRITAS                                    PBORD100
017630    DISPLAY '>>> PBORD100 FALTA COTIZACION PARA MARGEN' UPON      PBORD100
017640        CONSOLE                                                   PBORD100
017650    MOVE 'C' TO WKS-LB-ACCION                                     PBORD100
017660    CALL 'PBERR100' USING WKS-LB-ACCION WKS-LB-CUENTA-ID          PBORD100
017670        WKS-LB-ORDEN-ID WKS-LB-TIPO-EVENTO WKS-LB-MENSAJE         PBORD100
017680        WKS-LB-LINEAS-ESCRITAS                                    PBORD100
017690    MOVE 95 TO RETURN-CODE                                        PBORD100
017700    STOP RUN.                                                     PBORD100
017710 4099-ERROR-COTIZACION-FALTANTE-E. EXIT.                          PBORD100
017720******************************************************************PBORD100
017730*    REESCRITURA DE LA CUENTA: EL ARCHIVO SE ABRE EN SALIDA Y SE *PBORD100
017740*    GRABA COMPLETO -- CABECERA (A) CON EFECTIVO, MARGEN Y       *PBORD100
017750*    NUMERO DE POSICIONES ACTUALIZADOS, SEGUIDA DE UN REGISTRO   *PBORD100
017760*    (P) POR CADA POSICION QUE QUEDE ABIERTA.  EL ARCHIVO YA FUE *PBORD100
017770*    CERRADO POR 1500-CARGA-CUENTA AL TERMINAR LA CARGA.         *PBORD100
017780******************************************************************PBORD100
017790 8500-REESCRIBE-CUENTA SECTION.                                   PBORD100
017800    OPEN OUTPUT PBACCTS                                           PBORD100
017810    IF FS-PBACCTS NOT EQUAL 0                                     PBORD100
017820       DISPLAY '>>> PBORD100 NO PUDO REESCRIBIR CUENTA' UPON      PBORD100
017830           CONSOLE                                                PBORD100
017840       MOVE 96 TO RETURN-CODE                                     PBORD100
017850       GO TO 8500-REESCRIBE-CUENTA-E                              PBORD100
017860    END-IF                                                        PBORD100
017870    MOVE 'A' TO PBAC-TIPO-REG                                     PBORD100
017880    MOVE WKS-CTA-ID TO PBAC-CUENTA-ID                             PBORD100
017890    MOVE WKS-CTA-EFECTIVO TO PBAC-EFECTIVO                        PBORD100
017900    MOVE WKS-CTA-MARGEN TO PBAC-MARGEN                            PBORD100
017910    MOVE WKS-NUM-POSICIONES TO PBAC-NUM-POSICIONES                PBORD100
017920    WRITE PBAC-REGISTRO                                           PBORD100
017930    PERFORM 8501-ESCRIBE-POSICION THRU 8501-ESCRIBE-POSICION-E    PBORD100
017940       VARYING WKS-SUB-POS FROM 1 BY 1                            PBORD100
017950       UNTIL WKS-SUB-POS > WKS-NUM-POSICIONES                     PBORD100
017960    CLOSE PBACCTS.                                                PBORD100
017970 8500-REESCRIBE-CUENTA-E. EXIT.                                   PBORD100
017980******************************************************************PBORD100
017990*    UN REGISTRO (P) POR CADA RENGLON QUE QUEDE VIVO EN LA       *PBORD100
018000*    TABLA DE POSICIONES.  PBAC-POSICION REDEFINE LA MISMA       *PBORD100
018010*    RANURA QUE PBAC-CABECERA, ASI QUE EL TIPO SE FIJA PRIMERO.  *PBORD100
018020******************************************************************PBORD100
018030 8501-ESCRIBE-POSICION SECTION.                                   PBORD100
018040    MOVE 'P' TO PBAC-TIPO-REG                                     PBORD100
018050    MOVE WKS-POS-SIMBOLO (WKS-SUB-POS) TO PBAC-POS-SIMBOLO        PBORD100
018060    MOVE WKS-POS-CANTIDAD (WKS-SUB-POS) TO PBAC-POS-CANTIDAD      PBORD100
018070    MOVE WKS-POS-COSTO (WKS-SUB-POS) TO PBAC-POS-COSTO            PBORD100
018080    WRITE PBAC-REGISTRO.                                          PBORD100
018090 8501-ESCRIBE-POSICION-E. EXIT.                                   PBORD100
018100******************************************************************PBORD100
018110*    CIERRE DE LA BITACORA DE LEDGER: SE ESCRIBE EL RENGLON DE   *PBORD100
018120*    TOTAL DE CONTROL (CANTIDAD DE REGISTROS Y SUMA DE EFECTIVO  *PBORD100
018130*    BRUTO) Y SE CIERRA EL ARCHIVO.  TAMBIEN SE CIERRA LA        *PBORD100
018140*    BITACORA DE DISPOSICIONES (PBERR100) DE TODA LA CORRIDA.    *PBORD100
018150******************************************************************PBORD100
018160 8900-CIERRA-BITACORA SECTION.                                    PBORD100
018170    MOVE WKS-TOT-REG-LEDGER TO PBLG-TOT-REGISTROS                 PBORD100
018180    MOVE WKS-TOT-EFVO-LEDGER TO PBLG-TOT-EFECTIVO                 PBORD100
018190    WRITE PBLG-TOTAL-CONTROL                                      PBORD100
018200    CLOSE PBLEDGR                                                 PBORD100
018210    MOVE 'C' TO WKS-LB-ACCION                                     PBORD100
018220    CALL 'PBERR100' USING WKS-LB-ACCION WKS-LB-CUENTA-ID          PBORD100
018230       WKS-LB-ORDEN-ID WKS-LB-TIPO-EVENTO WKS-LB-MENSAJE          PBORD100
018240       WKS-LB-LINEAS-ESCRITAS.                                    PBORD100
018250 8900-CIERRA-BITACORA-E. EXIT.                                    PBORD100
018260******************************************************************PBORD100
018270*    CIERRE DE COTIZACIONES Y ORDENES DE ENTRADA.  LA CUENTA Y   *PBORD100
018280*    LA BITACORA YA FUERON CERRADAS POR 8500 Y 8900.             *PBORD100
018290******************************************************************PBORD100
018300 8000-CIERRA-ARCHIVOS SECTION.                                    PBORD100
018310    CLOSE PBQUOTS                                                 PBORD100
018320    CLOSE PBORDER.                                                PBORD100
018330 8000-CIERRA-ARCHIVOS-E. EXIT.                                    PBORD100
